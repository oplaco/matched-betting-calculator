000100*================================================================
000110*
000120*  Linkage Exchange Area For mb050 (Accumulated Back/Lay Calculator)
000130*
000140*================================================================
000150*
000160* 09/01/26 vbc - Created.
000170*
000180 01  MB050-WS.
000190     03  MB50-Calc-Type         pic x.
000200         88  MB50-Type-Normal        value "N".
000210         88  MB50-Type-Freebet       value "F".
000220         88  MB50-Type-Reimb         value "R".
000230     03  MB50-Combo-Stake       pic 9(7)v99.
000240     03  MB50-Combo-Fee         pic 9(3)v99.
000250     03  MB50-Reimbursement     pic 9(7)v99.
000260     03  MB50-Leg-Count         pic 9(2).
000270     03  MB50-Leg-Table         occurs 8.
000280         05  MB50-Leg-Back-Odds     pic 9(3)v999.
000290         05  MB50-Leg-Lay-Odds      pic 9(3)v999.
000300         05  MB50-Leg-Lay-Fee       pic 9(3)v99.
000310     03  MB50-Leg-Out-Table     occurs 8.
000320         05  MB50-Leg-Stake         pic s9(7)v99.
000330         05  MB50-Leg-Risk          pic s9(7)v99.
000340     03  MB50-Common-Balance    pic s9(7)v99.
000350     03  FILLER                 pic x(10).
000360*
