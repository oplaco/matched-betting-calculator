000100*
000110* 09/01/26 vbc - Created.
000120*
000130 fd  MB-Error-File.
000140 copy "wsmberr.cob".
000150*
