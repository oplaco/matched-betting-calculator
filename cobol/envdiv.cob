000100*================================================================
000110*
000120*   Common Configuration Section
000130*   Copied by every MB (Matched Betting) program, in the same
000140*   way every Hallworth subsystem keeps one shared CONFIGURATION
000150*   SECTION member rather than repeating it program by program.
000160*
000170*================================================================
000180*
000190* 09/01/26 vbc - Created for the MB (Matched Betting) subsystem.
000200*                Kept deliberately small - MB has no screen or
000210*                printer switches of its own to declare yet.
000220* 02/02/26 vbc - Added OBJECT-COMPUTER memory size remark.
000230*
000240 CONFIGURATION            SECTION.
000250*----------------------------------------------------------------
000260*
000270 SOURCE-COMPUTER.         IBM-UNKNOWN.
000280 OBJECT-COMPUTER.         IBM-UNKNOWN.
000290*
