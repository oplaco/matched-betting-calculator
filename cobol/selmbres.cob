000100*
000110* 09/01/26 vbc - Created.
000120*
000130     select   MB-Results-File   assign       MB-Res-Name
000140                                 organization sequential
000150                                 status       MB-Res-Status.
000160*
