000100*================================================================
000110*
000120*  Linkage Exchange Area For mb040 (Dutching Calculator)
000130*
000140*================================================================
000150*
000160* 09/01/26 vbc - Created.
000170*
000180 01  MB040-WS.
000190     03  MB40-Calc-Type         pic x.
000200         88  MB40-Type-Normal        value "N".
000210         88  MB40-Type-Freebet       value "F".
000220         88  MB40-Type-Reimb         value "R".
000230         88  MB40-Type-Rollover      value "V".
000240     03  MB40-Back-Odds         pic 9(3)v999.
000250     03  MB40-Back-Stake        pic 9(7)v99.
000260     03  MB40-Back-Fee          pic 9(3)v99.
000270     03  MB40-Reimbursement     pic 9(7)v99.
000280     03  MB40-Bonus-Amount      pic 9(7)v99.
000290     03  MB40-Rem-Rollover      pic 9(7)v99.
000300     03  MB40-Exp-Rating        pic 9(3)v99.
000310     03  MB40-Leg-Count         pic 9(2).
000320     03  MB40-Leg-Table         occurs 8.
000330         05  MB40-Leg-Lay-Odds      pic 9(3)v999.
000340         05  MB40-Leg-Lay-Fee       pic 9(3)v99.
000350     03  MB40-Leg-Stake-Table   occurs 8.
000360         05  MB40-Leg-Stake         pic s9(7)v99.
000370     03  MB40-Overall-Balance   pic s9(7)v99.
000380     03  FILLER                 pic x(10).
000390*
