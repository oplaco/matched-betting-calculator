000100*================================================================
000110*                                                                *
000120*        Matched Betting - Stake Calculation Batch Run          *
000130*                                                                *
000140*================================================================
000150*
000160 IDENTIFICATION           DIVISION.
000170*----------------------------------------------------------------
000180*
000190 PROGRAM-ID.              MB020.
000200*
000210 AUTHOR.                  R J Hallworth.
000220*
000230 INSTALLATION.            Hallworth Business Systems Ltd, Reading.
000240*
000250 DATE-WRITTEN.            29/03/1984.
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.                Confidential.  Property of Hallworth
000300*                         Business Systems Ltd.  Not to be
000310*                         disclosed outside the Settlement
000320*                         Bureau without the written consent of
000330*                         the Systems Manager.
000340*
000350*----------------------------------------------------------------
000360* Remarks.
000370*     Overnight batch run for the Settlement Bureau's matched
000380*     betting book.  Reads the day's calculation request file
000390*     (one H header record per bet, followed by 0-8 L leg
000400*     records for the dutching and accumulator strategies),
000410*     validates each request through MB015, dispatches it to
000420*     the calculator for its strategy, writes the results and
000430*     error files and prints the settlement summary.
000440*
000450*     Requests are expected sorted by strategy code (B, D then
000460*     A) but the grand totals are accumulated independently of
000470*     sort order, so an unsorted file still totals correctly -
000480*     only the printed per-strategy subtotal lines assume the
000490*     file is in strategy order.
000500*
000510* Called by.               Operator, overnight schedule.
000520* Calls.                   MB015, MB030, MB040, MB050.
000530*----------------------------------------------------------------
000540* Change Log.
000550*
000560* 29/03/1984 rjh - 1.00 Written for the pilot office - back/lay
000570*                       Normal and Freebet only at this stage.
000580* 02/09/1985 rjh - 1.01 Added Reimbursement and Rollover dispatch
000590*                       once MB030 grew those calculations.
000600* 23/01/1994 dps - 1.02 Added dutching (MB040) and accumulator
000610*                       (MB050) strategies and the leg-record
000620*                       look-ahead logic.
000630* 19/11/1987 rjh - 1.03 Print file widened, RISK column added
000640*                       after the first full month's audit.
000650* 08/12/1998 dps - 1.04 Year 2000 readiness review - no date
000660*                       fields handled by this program, no
000670*                       change made.
000680* 11/02/1999 dps - 1.05 Y2K sign-off recorded, ticket MB-Y2K-05.
000690* 25/03/2003 acw - 1.06 Grand totals now kept in their own
000700*                       working-storage accumulators rather than
000710*                       relying solely on Report Writer SUM -
000720*                       an unsorted input file was under-
000730*                       reporting the per-strategy subtotals.
000740* 14/02/2009 acw - 1.07 Leg look-ahead now matches on the full
000750*                       8 byte request id, to match MB015.
000760* 12/03/2014 acw - 1.08 Leg table bound raised to eight entries
000770*                       to match the calculator subprograms.
000780* 21/10/2025 vbc - 1.09 Picked up for the MB system rewrite -
000790*                       comment tidy, no logic change.
000800* 09/01/2026 vbc - 1.10 Year-end audit query HD-4471 - walked the
000810*                       module against the audit checklist, no
000820*                       change required, all rules still hold.
000830* 06/02/2026 vbc - 1.11 Strategy subtotal line was printing the
000840*                       strategy letter only - no count, stake or
000850*                       risk figures were ever sourced into it.
000860*                       Added WS-Rpt-Unit-Count/WS-Rpt-Sum-Stake and
000870*                       SUM'd them (with WS-Rpt-Risk) into the
000880*                       control footing, so it resets and totals
000890*                       correctly on each strategy break.
000900* 19/03/2026 vbc - 1.12 Read/validate/dispatch chain was coded as
000910*                       one SECTION per step, which PERFORM runs
000920*                       end to end on its own - dropped that habit
000930*                       for plain numbered paragraphs and explicit
000940*                       PERFORM ... THRU ...-EXIT ranges, matching
000950*                       MB015 and the rest of the shop's batch
000960*                       suite.  No change to the processing logic.
000970* 09/08/2026 vbc - 1.13 AA040 stopped consuming legs once it had
000980*                       taken the header's claimed count, even if
000990*                       the file still held another matching leg
001000*                       record - that spare leg was left sitting in
001010*                       the look-ahead buffer and got read as the
001020*                       next request header on the following pass,
001030*                       throwing the rest of the file out of step.
001040*                       AA040 now checks the buffer again after the
001050*                       read loop, flags MB15-Legs-Overrun and skips
001060*                       the surplus legs (via AA035) so MB015's VAL7
001070*                       can reject the request and the file stays
001080*                       in sync.  MB15-Legs-Overrun is reset at the
001090*                       top of AA030 for every request, header-only
001100*                       strategies included, since MB015-WS persists
001110*                       across calls.
001120* 09/08/2026 vbc - 1.14 Dropped the MB-UPPER-ALPHA class test and the
001130*                       UPSI-0 switch from SPECIAL-NAMES - neither
001140*                       was ever tested anywhere in this module.
001150*                       CRT STATUS left in, same as MAPS standard.
001160*
001170*================================================================
001180*
001190 ENVIRONMENT              DIVISION.
001200*----------------------------------------------------------------
001210*
001220 COPY "envdiv.cob".
001230 SPECIAL-NAMES.
001240     CRT STATUS IS COB-CRT-STATUS.
001250*
001260 INPUT-OUTPUT             SECTION.
001270*----------------------------------------------------------------
001280*
001290 FILE-CONTROL.
001300*
001310 COPY "selmbreq.cob".
001320 COPY "selmbres.cob".
001330 COPY "selmberr.cob".
001340*
001350     SELECT   MB-Print-File     ASSIGN       MB-PRT-NAME
001360                                 ORGANIZATION LINE SEQUENTIAL
001370                                 STATUS       MB-PRT-STATUS.
001380*
001390 DATA                     DIVISION.
001400*----------------------------------------------------------------
001410*
001420 FILE                     SECTION.
001430*
001440 COPY "fdmbreq.cob".
001450 COPY "fdmbres.cob".
001460 COPY "fdmberr.cob".
001470*
001480 FD  MB-Print-File
001490     REPORTS ARE MB-Calc-Report.
001500*
001510 WORKING-STORAGE          SECTION.
001520*----------------------------------------------------------------
001530*
001540 77  PROG-NAME                 PIC X(14) VALUE "MB020 (1.14)".
001550*
001560 01  WS-File-Names.
001570     03  MB-Req-Name           PIC X(8)  VALUE "MBREQIN".
001580     03  MB-Res-Name           PIC X(8)  VALUE "MBRESOUT".
001590     03  MB-Err-Name           PIC X(8)  VALUE "MBERROUT".
001600     03  MB-Prt-Name           PIC X(8)  VALUE "MBPRTOUT".
001610*
001620 01  WS-File-Status.
001630     03  MB-Req-Status         PIC XX.
001640         88  MB-Req-OK              VALUE "00".
001650         88  MB-Req-EOF              VALUE "10".
001660     03  MB-Res-Status         PIC XX.
001670         88  MB-Res-OK               VALUE "00".
001680     03  MB-Err-Status         PIC XX.
001690         88  MB-Err-OK               VALUE "00".
001700     03  MB-Prt-Status         PIC XX.
001710         88  MB-Prt-OK               VALUE "00".
001720*
001730 01  WS-File-Status-Trace  REDEFINES WS-File-Status.
001740     03  WS-File-Status-X      PIC X(8).
001750*
001760*    WS-Buffer holds the one record the main loop has read
001770*    ahead of what it is currently processing, so it never
001780*    has to "unread" the request file to see what comes next.
001790*
001800 COPY "wsmbreq.cob" REPLACING MB-Request-Record  BY WS-Buffer-Record
001810                              MB-Req-Header-Record BY WS-Buffer-Header
001820                              MB-Req-Leg-Record   BY WS-Buffer-Leg.
001830*
001840 01  WS-Switches.
001850     03  WS-Buffer-Eof         PIC X          VALUE "N".
001860         88  WS-Buffer-At-Eof        VALUE "Y".
001870     03  WS-Legs-Read-Flag     PIC X.
001880         88  WS-Legs-Were-Read       VALUE "Y".
001890         88  WS-Legs-Not-Yet-Read    VALUE "N".
001900     03  WS-Leg-Sub            PIC 99         COMP.
001910     03  WS-Legs-Wanted        PIC 99         COMP.
001920     03  FILLER                PIC X(10).
001930*
001940 01  WS-Switches-Trace     REDEFINES WS-Switches.
001950     03  WS-Switches-X         PIC X(14).
001960*
001970*    Control totals - kept independently of the Report Writer
001980*    CONTROL break so the grand-total page is correct even if
001990*    the request file was not sorted by strategy code.
002000*
002010 01  WS-Control-Counts                 COMP.
002020     03  WS-Tot-Read           PIC 9(7).
002030     03  WS-Tot-Processed      PIC 9(7).
002040     03  WS-Tot-Rejected       PIC 9(7).
002050     03  WS-Tot-B-Count        PIC 9(7).
002060     03  WS-Tot-D-Count        PIC 9(7).
002070     03  WS-Tot-A-Count        PIC 9(7).
002080*
002090 01  WS-Control-Money                  COMP-3.
002100     03  WS-Tot-Stake          PIC S9(9)V99.
002110     03  WS-Tot-Risk           PIC S9(9)V99.
002120     03  WS-Tot-B-Stake        PIC S9(9)V99.
002130     03  WS-Tot-D-Stake        PIC S9(9)V99.
002140     03  WS-Tot-A-Stake        PIC S9(9)V99.
002150     03  FILLER                PIC X(8)       USAGE DISPLAY.
002160*
002170 01  WS-Control-Money-Trace  REDEFINES WS-Control-Money.
002180     03  WS-Control-Money-X    PIC X(80).
002190*
002200 01  WS-Current-Request.
002210     03  WS-Cur-Req-Id         PIC X(8).
002220     03  WS-Cur-Strategy       PIC X.
002230         88  WS-Cur-Strat-BackLay    VALUE "B".
002240         88  WS-Cur-Strat-Dutch      VALUE "D".
002250         88  WS-Cur-Strat-Accum      VALUE "A".
002260     03  FILLER                PIC X(8).
002270*
002280 01  WS-Report-Line.
002290     03  WS-Rpt-Req-Id         PIC X(8).
002300     03  WS-Rpt-Strategy       PIC X.
002310     03  WS-Rpt-Calc-Type      PIC X.
002320     03  WS-Rpt-Seq            PIC 9(2).
002330     03  WS-Rpt-Stake          PIC S9(7)V99.
002340     03  WS-Rpt-Risk           PIC S9(7)V99.
002350     03  WS-Rpt-Back-Balance   PIC S9(7)V99.
002360     03  WS-Rpt-Lay-Balance    PIC S9(7)V99.
002370*
002380*    WS-Rpt-Unit-Count/WS-Rpt-Sum-Stake feed the strategy subtotal's
002390*    SUM clauses below - one request contributes a single unit-count
002400*    (carried on its first printed line) and its stake contributes
002410*    once per request for back/lay or once per leg for dutching and
002420*    accumulator, never on the dutching/accumulator balance line,
002430*    which holds a balance rather than a stake.
002440*
002450     03  WS-Rpt-Unit-Count     PIC 9          COMP.
002460     03  WS-Rpt-Sum-Stake      PIC S9(7)V99.
002470*
002480*    The calculator/validation linkage-exchange areas are held
002490*    here, in Working-Storage, and passed BY REFERENCE on each
002500*    CALL below - MB020 has no caller of its own supplying them.
002510*
002520 COPY "wsmb015.cob".
002530 01  MB15-Legs-Read            PIC X.
002540     88  MB15-Legs-Were-Read       VALUE "Y".
002550     88  MB15-Legs-Not-Yet-Read    VALUE "N".
002560 COPY "wsmb030.cob".
002570 COPY "wsmb040.cob".
002580 COPY "wsmb050.cob".
002590*
002600 PROCEDURE DIVISION.
002610*================================================================
002620*
002630 AA000-MAIN.
002640*----------------------------------------------------------------
002650*
002660     PERFORM  AA010-OPEN-MB-FILES THRU AA010-EXIT.
002670*
002680     PERFORM  AA015-PRIME-READ THRU AA015-EXIT.
002690*
002700     PERFORM  AA018-PROCESS-ONE-RECORD THRU AA018-EXIT
002710              UNTIL    WS-BUFFER-AT-EOF.
002720*
002730     PERFORM  ZZ099-REPORT-GRAND-TOTAL THRU ZZ099-EXIT.
002740     PERFORM  AA090-CLOSE-MB-FILES THRU AA090-EXIT.
002750*
002760 AA000-EXIT.
002770     STOP     RUN.
002780*
002790 AA010-OPEN-MB-FILES.
002800*----------------------------------------------------------------
002810*
002820     OPEN     INPUT   MB-Request-File
002830              OUTPUT  MB-Results-File
002840              OUTPUT  MB-Error-File
002850              OUTPUT  MB-Print-File.
002860*
002870     IF       NOT MB-Req-OK
002880              DISPLAY "MB020 - REQUEST FILE WILL NOT OPEN, STATUS "
002890                       MB-Req-Status
002900              STOP RUN.
002910*
002920     INITIATE MB-Calc-Report.
002930*
002940     MOVE     ZERO TO WS-Tot-Read      WS-Tot-Processed
002950                       WS-Tot-Rejected WS-Tot-Stake
002960                       WS-Tot-Risk
002970                       WS-Tot-B-Count  WS-Tot-B-Stake
002980                       WS-Tot-D-Count  WS-Tot-D-Stake
002990                       WS-Tot-A-Count  WS-Tot-A-Stake.
003000*
003010 AA010-EXIT.
003020     EXIT.
003030*
003040 AA015-PRIME-READ.
003050*----------------------------------------------------------------
003060*    Reads the one record the main loop keeps looking ahead at.
003070*----------------------------------------------------------------
003080*
003090     READ     MB-Request-File INTO WS-Buffer-Record
003100              AT END   SET      WS-Buffer-At-Eof TO TRUE.
003110*
003120 AA015-EXIT.
003130     EXIT.
003140*
003150 AA018-PROCESS-ONE-RECORD.
003160*----------------------------------------------------------------
003170*    One pass of the main loop - one header record taken off the
003180*    look-ahead buffer and, if it reads clean, processed through.
003190*----------------------------------------------------------------
003200*
003210     PERFORM  AA020-READ-REQUEST THRU AA020-EXIT.
003220     IF       MB-Req-OK
003230              PERFORM  AA030-PROCESS-REQUEST THRU AA030-EXIT.
003240*
003250 AA018-EXIT.
003260     EXIT.
003270*
003280 AA020-READ-REQUEST.
003290*----------------------------------------------------------------
003300*    Takes the primed record as the next header and reads the
003310*    following record into the buffer so the loop can always
003320*    see one record ahead.
003330*----------------------------------------------------------------
003340*
003350     MOVE     WS-Buffer-Record TO MB-Req-Header-Record.
003360     ADD      1 TO WS-Tot-Read.
003370*
003380     PERFORM  AA015-PRIME-READ THRU AA015-EXIT.
003390*
003400 AA020-EXIT.
003410     EXIT.
003420*
003430 AA030-PROCESS-REQUEST.
003440*----------------------------------------------------------------
003450*    Validates, reads any legs, dispatches and reports one
003460*    request (header plus, for D/A, its leg records).
003470*----------------------------------------------------------------
003480*
003490     MOVE     REQ-Id IN MB-Req-Header-Record TO WS-Cur-Req-Id
003500                                                 MB15-Req-Id.
003510     MOVE     REQ-Strategy IN MB-Req-Header-Record
003520                                     TO WS-Cur-Strategy MB15-Strategy.
003530     MOVE     REQ-Calc-Type IN MB-Req-Header-Record
003540                                     TO MB15-Calc-Type.
003550     MOVE     REQ-Back-Odds IN MB-Req-Header-Record
003560                                     TO MB15-Back-Odds.
003570     MOVE     REQ-Back-Stake IN MB-Req-Header-Record
003580                                     TO MB15-Back-Stake.
003590     MOVE     REQ-Back-Fee IN MB-Req-Header-Record
003600                                     TO MB15-Back-Fee.
003610     MOVE     REQ-Lay-Odds IN MB-Req-Header-Record
003620                                     TO MB15-Lay-Odds.
003630     MOVE     REQ-Lay-Fee IN MB-Req-Header-Record
003640                                     TO MB15-Lay-Fee.
003650     MOVE     REQ-Reimbursement IN MB-Req-Header-Record
003660                                     TO MB15-Reimbursement.
003670     MOVE     REQ-Bonus-Amount IN MB-Req-Header-Record
003680                                     TO MB15-Bonus-Amount.
003690     MOVE     REQ-Rem-Rollover IN MB-Req-Header-Record
003700                                     TO MB15-Rem-Rollover.
003710     MOVE     REQ-Exp-Rating IN MB-Req-Header-Record
003720                                     TO MB15-Exp-Rating.
003730     MOVE     REQ-Leg-Count IN MB-Req-Header-Record
003740                                     TO MB15-Leg-Count.
003750     SET      MB15-Legs-Not-Yet-Read TO TRUE.
003760     SET      MB15-Legs-Did-Not-Overrun TO TRUE.
003770*
003780     CALL     "MB015" USING MB015-WS, MB15-Legs-Read.
003790*
003800     IF       MB15-Invalid
003810              PERFORM  AA070-WRITE-ERROR THRU AA070-EXIT
003820              IF       WS-CUR-STRAT-DUTCH OR WS-CUR-STRAT-ACCUM
003830                       PERFORM  AA035-SKIP-LEGS THRU AA035-EXIT
003840              END-IF
003850              GO TO AA030-EXIT.
003860*
003870     IF       WS-CUR-STRAT-DUTCH OR WS-CUR-STRAT-ACCUM
003880              PERFORM  AA040-READ-LEGS THRU AA040-EXIT
003890              CALL     "MB015" USING MB015-WS, MB15-Legs-Read
003900              IF       MB15-Invalid
003910                       PERFORM  AA070-WRITE-ERROR THRU AA070-EXIT
003920                       GO TO AA030-EXIT.
003930*
003940     PERFORM  AA050-DISPATCH-CALCULATION THRU AA050-EXIT.
003950*
003960 AA030-EXIT.
003970     EXIT.
003980*
003990 AA035-SKIP-LEGS.
004000*----------------------------------------------------------------
004010*    An invalid D/A header is not worth reading legs for, but
004020*    the legs following it in the file still have to be
004030*    skipped over so the next H record is not mistaken for one.
004040*----------------------------------------------------------------
004050*
004060     PERFORM  AA015-PRIME-READ THRU AA015-EXIT
004070              UNTIL    WS-BUFFER-AT-EOF
004080              OR       LEG-Rec-Type IN WS-Buffer-Leg NOT = "L"
004090              OR       LEG-Req-Id IN WS-Buffer-Leg NOT = WS-Cur-Req-Id.
004100*
004110 AA035-EXIT.
004120     EXIT.
004130*
004140 AA040-READ-LEGS.
004150*----------------------------------------------------------------
004160*    Consumes legs from the look-ahead buffer, up to the header's
004170*    claimed leg count - capped at the eight-entry table size so a
004180*    header lying about the count cannot run off the end of the
004190*    table.  The claimed count is kept in MB15-Claimed-Leg-Count so
004200*    MB015's VAL7 can catch a short, long or over-capacity leg table
004210*    on pass 2, once MB15-Leg-Count below is overwritten with what
004220*    was actually read.  If the buffer still shows a matching leg
004230*    once the wanted count is in, the file carried more legs than
004240*    the header claimed - flagged as MB15-Legs-Overrun and the
004250*    surplus skipped off, the same way AA035 skips the legs behind
004260*    an invalid header, so the file stays in step for AA020.
004270*----------------------------------------------------------------
004280*
004290     MOVE     MB15-Leg-Count TO MB15-Claimed-Leg-Count.
004300     IF       MB15-Leg-Count > 8
004310              MOVE     8 TO WS-Legs-Wanted
004320     ELSE
004330              MOVE     MB15-Leg-Count TO WS-Legs-Wanted
004340     END-IF.
004350     MOVE     ZERO TO WS-Leg-Sub.
004360*
004370     PERFORM  AA042-TAKE-ONE-LEG THRU AA042-EXIT
004380              UNTIL    WS-BUFFER-AT-EOF
004390              OR       WS-LEG-SUB >= WS-LEGS-WANTED
004400              OR       LEG-Rec-Type IN WS-Buffer-Leg NOT = "L"
004410              OR       LEG-Req-Id IN WS-Buffer-Leg NOT = WS-Cur-Req-Id.
004420*
004430     IF       LEG-Rec-Type IN WS-Buffer-Leg = "L"
004440              AND      LEG-Req-Id IN WS-Buffer-Leg = WS-Cur-Req-Id
004450              SET      MB15-Legs-Did-Overrun TO TRUE
004460              PERFORM  AA035-SKIP-LEGS THRU AA035-EXIT.
004470*
004480     MOVE     WS-Leg-Sub TO MB15-Leg-Count.
004490     SET      MB15-Legs-Were-Read TO TRUE.
004500*
004510 AA040-EXIT.
004520     EXIT.
004530*
004540 AA042-TAKE-ONE-LEG.
004550*----------------------------------------------------------------
004560*    One leg record off the buffer into the MB015 leg table, then
004570*    the next record primed in behind it.
004580*----------------------------------------------------------------
004590*
004600     ADD      1 TO WS-Leg-Sub.
004610     MOVE     LEG-Back-Odds IN WS-Buffer-Leg
004620              TO MB15-Leg-Back-Odds (WS-Leg-Sub).
004630     MOVE     LEG-Lay-Odds IN WS-Buffer-Leg
004640              TO MB15-Leg-Lay-Odds  (WS-Leg-Sub).
004650     MOVE     LEG-Lay-Fee IN WS-Buffer-Leg
004660              TO MB15-Leg-Lay-Fee   (WS-Leg-Sub).
004670     MOVE     LEG-Req-Id IN WS-Buffer-Leg
004680              TO MB15-Leg-Req-Id    (WS-Leg-Sub).
004690     PERFORM  AA015-PRIME-READ THRU AA015-EXIT.
004700*
004710 AA042-EXIT.
004720     EXIT.
004730*
004740 AA050-DISPATCH-CALCULATION.
004750*----------------------------------------------------------------
004760*    CFG1 has already ruled out anything not in this table.
004770*----------------------------------------------------------------
004780*
004790     EVALUATE TRUE
004800         WHEN     WS-CUR-STRAT-BACKLAY
004810                  PERFORM  AA052-CALL-MB030 THRU AA052-EXIT
004820         WHEN     WS-CUR-STRAT-DUTCH
004830                  PERFORM  AA054-CALL-MB040 THRU AA054-EXIT
004840         WHEN     WS-CUR-STRAT-ACCUM
004850                  PERFORM  AA060-CALL-MB050 THRU AA060-EXIT
004860     END-EVALUATE.
004870*
004880 AA050-EXIT.
004890     EXIT.
004900*
004910 AA052-CALL-MB030.
004920*----------------------------------------------------------------
004930*
004940     MOVE     MB15-Calc-Type      TO MB30-Calc-Type.
004950     MOVE     MB15-Back-Odds      TO MB30-Back-Odds.
004960     MOVE     MB15-Back-Stake     TO MB30-Back-Stake.
004970     MOVE     MB15-Back-Fee       TO MB30-Back-Fee.
004980     MOVE     MB15-Lay-Odds       TO MB30-Lay-Odds.
004990     MOVE     MB15-Lay-Fee        TO MB30-Lay-Fee.
005000     MOVE     MB15-Reimbursement  TO MB30-Reimbursement.
005010     MOVE     MB15-Bonus-Amount   TO MB30-Bonus-Amount.
005020     MOVE     MB15-Rem-Rollover   TO MB30-Rem-Rollover.
005030     MOVE     MB15-Exp-Rating     TO MB30-Exp-Rating.
005040*
005050     CALL     "MB030" USING MB030-WS.
005060*
005070     MOVE     WS-Cur-Req-Id   TO RES-Req-Id.
005080     MOVE     ZERO            TO RES-Seq.
005090     MOVE     MB30-Lay-Stake  TO RES-Stake.
005100     MOVE     MB30-Risk       TO RES-Risk.
005110     MOVE     MB30-Back-Balance TO RES-Back-Balance.
005120     MOVE     MB30-Lay-Balance  TO RES-Lay-Balance.
005130     WRITE    MB-Result-Record.
005140*
005150     MOVE     WS-Cur-Req-Id TO WS-Rpt-Req-Id.
005160     MOVE     "B"           TO WS-Rpt-Strategy.
005170     MOVE     MB15-Calc-Type TO WS-Rpt-Calc-Type.
005180     MOVE     ZERO          TO WS-Rpt-Seq.
005190     MOVE     MB30-Lay-Stake  TO WS-Rpt-Stake.
005200     MOVE     MB30-Risk       TO WS-Rpt-Risk.
005210     MOVE     MB30-Back-Balance TO WS-Rpt-Back-Balance.
005220     MOVE     MB30-Lay-Balance  TO WS-Rpt-Lay-Balance.
005230     MOVE     1               TO WS-Rpt-Unit-Count.
005240     MOVE     MB30-Lay-Stake  TO WS-Rpt-Sum-Stake.
005250     PERFORM  ZZ080-REPORT-DETAIL THRU ZZ080-EXIT.
005260*
005270     ADD      1 TO WS-Tot-Processed WS-Tot-B-Count.
005280     ADD      MB30-Lay-Stake TO WS-Tot-Stake WS-Tot-B-Stake.
005290     ADD      MB30-Risk      TO WS-Tot-Risk.
005300*
005310 AA052-EXIT.
005320     EXIT.
005330*
005340 AA054-CALL-MB040.
005350*----------------------------------------------------------------
005360*
005370     MOVE     MB15-Calc-Type      TO MB40-Calc-Type.
005380     MOVE     MB15-Back-Odds      TO MB40-Back-Odds.
005390     MOVE     MB15-Back-Stake     TO MB40-Back-Stake.
005400     MOVE     MB15-Back-Fee       TO MB40-Back-Fee.
005410     MOVE     MB15-Reimbursement  TO MB40-Reimbursement.
005420     MOVE     MB15-Bonus-Amount   TO MB40-Bonus-Amount.
005430     MOVE     MB15-Rem-Rollover   TO MB40-Rem-Rollover.
005440     MOVE     MB15-Exp-Rating     TO MB40-Exp-Rating.
005450     MOVE     MB15-Leg-Count      TO MB40-Leg-Count.
005460*
005470     PERFORM  AA055-COPY-ONE-LEG-IN THRU AA055-EXIT
005480              VARYING WS-Leg-Sub FROM 1 BY 1
005490              UNTIL    WS-Leg-Sub > MB15-Leg-Count.
005500*
005510     CALL     "MB040" USING MB040-WS.
005520*
005530     MOVE     WS-Cur-Req-Id   TO RES-Req-Id.
005540     MOVE     ZERO            TO RES-Seq RES-Risk RES-Lay-Balance.
005550     MOVE     MB40-Overall-Balance TO RES-Stake.
005560     MOVE     MB40-Overall-Balance TO RES-Back-Balance.
005570     WRITE    MB-Result-Record.
005580*
005590     MOVE     WS-Cur-Req-Id TO WS-Rpt-Req-Id.
005600     MOVE     "D"           TO WS-Rpt-Strategy.
005610     MOVE     MB15-Calc-Type TO WS-Rpt-Calc-Type.
005620     MOVE     ZERO          TO WS-Rpt-Seq WS-Rpt-Risk WS-Rpt-Lay-Balance.
005630     MOVE     MB40-Overall-Balance TO WS-Rpt-Stake WS-Rpt-Back-Balance.
005640     MOVE     1               TO WS-Rpt-Unit-Count.
005650     MOVE     ZERO            TO WS-Rpt-Sum-Stake.
005660     PERFORM  ZZ080-REPORT-DETAIL THRU ZZ080-EXIT.
005670*
005680     ADD      1 TO WS-Tot-Processed WS-Tot-D-Count.
005690*
005700     PERFORM  AA056-WRITE-ONE-DUTCH-LEG THRU AA056-EXIT
005710              VARYING WS-Leg-Sub FROM 1 BY 1
005720              UNTIL    WS-Leg-Sub > MB15-Leg-Count.
005730*
005740 AA054-EXIT.
005750     EXIT.
005760*
005770 AA055-COPY-ONE-LEG-IN.
005780*----------------------------------------------------------------
005790*    One leg's lay odds and lay fee across into MB040's own leg
005800*    table, ready for the dutching calculation.
005810*----------------------------------------------------------------
005820*
005830     MOVE     MB15-Leg-Lay-Odds (WS-Leg-Sub)
005840              TO MB40-Leg-Lay-Odds (WS-Leg-Sub).
005850     MOVE     MB15-Leg-Lay-Fee  (WS-Leg-Sub)
005860              TO MB40-Leg-Lay-Fee  (WS-Leg-Sub).
005870*
005880 AA055-EXIT.
005890     EXIT.
005900*
005910 AA056-WRITE-ONE-DUTCH-LEG.
005920*----------------------------------------------------------------
005930*    One dutching leg's result record and report line, and its
005940*    stake folded into the running stake totals.
005950*----------------------------------------------------------------
005960*
005970     MOVE     WS-Cur-Req-Id TO RES-Req-Id.
005980     MOVE     WS-Leg-Sub    TO RES-Seq.
005990     MOVE     MB40-Leg-Stake (WS-Leg-Sub) TO RES-Stake.
006000     MOVE     ZERO          TO RES-Risk RES-Back-Balance
006010                               RES-Lay-Balance.
006020     WRITE    MB-Result-Record.
006030*
006040     MOVE     WS-Cur-Req-Id TO WS-Rpt-Req-Id.
006050     MOVE     "D"           TO WS-Rpt-Strategy.
006060     MOVE     MB15-Calc-Type TO WS-Rpt-Calc-Type.
006070     MOVE     WS-Leg-Sub    TO WS-Rpt-Seq.
006080     MOVE     MB40-Leg-Stake (WS-Leg-Sub) TO WS-Rpt-Stake.
006090     MOVE     ZERO          TO WS-Rpt-Risk
006100                               WS-Rpt-Back-Balance
006110                               WS-Rpt-Lay-Balance.
006120     MOVE     ZERO          TO WS-Rpt-Unit-Count.
006130     MOVE     MB40-Leg-Stake (WS-Leg-Sub) TO WS-Rpt-Sum-Stake.
006140     PERFORM  ZZ080-REPORT-DETAIL THRU ZZ080-EXIT.
006150     ADD      MB40-Leg-Stake (WS-Leg-Sub) TO WS-Tot-Stake
006160                                              WS-Tot-D-Stake.
006170*
006180 AA056-EXIT.
006190     EXIT.
006200*
006210 AA060-CALL-MB050.
006220*----------------------------------------------------------------
006230*
006240     MOVE     MB15-Calc-Type      TO MB50-Calc-Type.
006250     MOVE     MB15-Back-Stake     TO MB50-Combo-Stake.
006260     MOVE     MB15-Back-Fee       TO MB50-Combo-Fee.
006270     MOVE     MB15-Reimbursement  TO MB50-Reimbursement.
006280     MOVE     MB15-Leg-Count      TO MB50-Leg-Count.
006290*
006300     PERFORM  AA062-COPY-ONE-LEG-IN THRU AA062-EXIT
006310              VARYING WS-Leg-Sub FROM 1 BY 1
006320              UNTIL    WS-Leg-Sub > MB15-Leg-Count.
006330*
006340     CALL     "MB050" USING MB050-WS.
006350*
006360     MOVE     WS-Cur-Req-Id   TO RES-Req-Id.
006370     MOVE     ZERO            TO RES-Seq RES-Risk RES-Lay-Balance.
006380     MOVE     MB50-Common-Balance TO RES-Stake RES-Back-Balance.
006390     WRITE    MB-Result-Record.
006400*
006410     MOVE     WS-Cur-Req-Id TO WS-Rpt-Req-Id.
006420     MOVE     "A"           TO WS-Rpt-Strategy.
006430     MOVE     MB15-Calc-Type TO WS-Rpt-Calc-Type.
006440     MOVE     ZERO          TO WS-Rpt-Seq WS-Rpt-Risk WS-Rpt-Lay-Balance.
006450     MOVE     MB50-Common-Balance TO WS-Rpt-Stake WS-Rpt-Back-Balance.
006460     MOVE     1               TO WS-Rpt-Unit-Count.
006470     MOVE     ZERO            TO WS-Rpt-Sum-Stake.
006480     PERFORM  ZZ080-REPORT-DETAIL THRU ZZ080-EXIT.
006490*
006500     ADD      1 TO WS-Tot-Processed WS-Tot-A-Count.
006510*
006520     PERFORM  AA064-WRITE-ONE-ACCUM-LEG THRU AA064-EXIT
006530              VARYING WS-Leg-Sub FROM 1 BY 1
006540              UNTIL    WS-Leg-Sub > MB15-Leg-Count.
006550*
006560 AA060-EXIT.
006570     EXIT.
006580*
006590 AA062-COPY-ONE-LEG-IN.
006600*----------------------------------------------------------------
006610*    One leg's back odds, lay odds and lay fee across into
006620*    MB050's own leg table, ready for the backward recurrence.
006630*----------------------------------------------------------------
006640*
006650     MOVE     MB15-Leg-Back-Odds (WS-Leg-Sub)
006660              TO MB50-Leg-Back-Odds (WS-Leg-Sub).
006670     MOVE     MB15-Leg-Lay-Odds  (WS-Leg-Sub)
006680              TO MB50-Leg-Lay-Odds  (WS-Leg-Sub).
006690     MOVE     MB15-Leg-Lay-Fee   (WS-Leg-Sub)
006700              TO MB50-Leg-Lay-Fee   (WS-Leg-Sub).
006710*
006720 AA062-EXIT.
006730     EXIT.
006740*
006750 AA064-WRITE-ONE-ACCUM-LEG.
006760*----------------------------------------------------------------
006770*    One accumulator leg's result record and report line, and its
006780*    stake and risk folded into the running totals.
006790*----------------------------------------------------------------
006800*
006810     MOVE     WS-Cur-Req-Id TO RES-Req-Id.
006820     MOVE     WS-Leg-Sub    TO RES-Seq.
006830     MOVE     MB50-Leg-Stake (WS-Leg-Sub) TO RES-Stake.
006840     MOVE     MB50-Leg-Risk  (WS-Leg-Sub) TO RES-Risk.
006850     MOVE     ZERO          TO RES-Back-Balance RES-Lay-Balance.
006860     WRITE    MB-Result-Record.
006870*
006880     MOVE     WS-Cur-Req-Id TO WS-Rpt-Req-Id.
006890     MOVE     "A"           TO WS-Rpt-Strategy.
006900     MOVE     MB15-Calc-Type TO WS-Rpt-Calc-Type.
006910     MOVE     WS-Leg-Sub    TO WS-Rpt-Seq.
006920     MOVE     MB50-Leg-Stake (WS-Leg-Sub) TO WS-Rpt-Stake.
006930     MOVE     MB50-Leg-Risk  (WS-Leg-Sub) TO WS-Rpt-Risk.
006940     MOVE     ZERO          TO WS-Rpt-Back-Balance
006950                               WS-Rpt-Lay-Balance.
006960     MOVE     ZERO          TO WS-Rpt-Unit-Count.
006970     MOVE     MB50-Leg-Stake (WS-Leg-Sub) TO WS-Rpt-Sum-Stake.
006980     PERFORM  ZZ080-REPORT-DETAIL THRU ZZ080-EXIT.
006990     ADD      MB50-Leg-Stake (WS-Leg-Sub) TO WS-Tot-Stake
007000                                              WS-Tot-A-Stake.
007010     ADD      MB50-Leg-Risk  (WS-Leg-Sub) TO WS-Tot-Risk.
007020*
007030 AA064-EXIT.
007040     EXIT.
007050*
007060 AA070-WRITE-ERROR.
007070*----------------------------------------------------------------
007080*
007090     MOVE     WS-Cur-Req-Id     TO ERR-Req-Id.
007100     MOVE     MB15-Error-Code   TO ERR-Code.
007110     MOVE     MB15-Error-Message TO ERR-Message.
007120     WRITE    MB-Error-Record.
007130*
007140     ADD      1 TO WS-Tot-Rejected.
007150*
007160 AA070-EXIT.
007170     EXIT.
007180*
007190 AA090-CLOSE-MB-FILES.
007200*----------------------------------------------------------------
007210*
007220     TERMINATE MB-Calc-Report.
007230     CLOSE    MB-Request-File MB-Results-File
007240              MB-Error-File   MB-Print-File.
007250*
007260 AA090-EXIT.
007270     EXIT.
007280*
007290 ZZ080-REPORT-DETAIL.
007300*----------------------------------------------------------------
007310*
007320     GENERATE MB-Calc-Detail.
007330*
007340 ZZ080-EXIT.
007350     EXIT.
007360*
007370 ZZ099-REPORT-GRAND-TOTAL.
007380*----------------------------------------------------------------
007390*    The printed grand-total page comes off Report Writer's own
007400*    CONTROL FOOTING FINAL, fed straight from the independent
007410*    WORKING-STORAGE accumulators above (not from the Report
007420*    Writer SUM clause) so an unsorted request file still
007430*    totals correctly.
007440*----------------------------------------------------------------
007450*
007460     GENERATE MB-Calc-Grand-Total.
007470*
007480 ZZ099-EXIT.
007490     EXIT.
007500*
007510 REPORT                   SECTION.
007520*----------------------------------------------------------------
007530*
007540 RD  MB-Calc-Report
007550     CONTROL      FINAL, WS-Rpt-Strategy
007560     PAGE LIMIT    56 LINES
007570     HEADING       1
007580     FIRST DETAIL  5
007590     LAST DETAIL   52.
007600*
007610 01  MB-Calc-Page-Head     TYPE PAGE HEADING.
007620     03  LINE 1.
007630         05  COLUMN   1    PIC X(14)      SOURCE PROG-NAME.
007640         05  COLUMN  40    PIC X(36)      VALUE
007650             "HALLWORTH SETTLEMENT BUREAU".
007660     03  LINE 2.
007670         05  COLUMN   1    PIC X(40)      VALUE
007680             "MATCHED BETTING - SETTLEMENT SUMMARY".
007690     03  LINE 4.
007700         05  COLUMN   1                   VALUE "REQUEST-ID".
007710         05  COLUMN  12                   VALUE "STRAT".
007720         05  COLUMN  19                   VALUE "TYPE".
007730         05  COLUMN  25                   VALUE "SEQ".
007740         05  COLUMN  31                   VALUE "STAKE".
007750         05  COLUMN  44                   VALUE "RISK".
007760         05  COLUMN  57                   VALUE "BACK-BAL".
007770         05  COLUMN  70                   VALUE "LAY-BAL".
007780*
007790 01  MB-Calc-Detail        TYPE DETAIL.
007800     03  LINE + 1.
007810         05  COLUMN   1    PIC X(8)       SOURCE WS-Rpt-Req-Id.
007820         05  COLUMN  14    PIC X          SOURCE WS-Rpt-Strategy.
007830         05  COLUMN  20    PIC X          SOURCE WS-Rpt-Calc-Type.
007840         05  COLUMN  25    PIC 99         SOURCE WS-Rpt-Seq.
007850         05  COLUMN  30    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Rpt-Stake.
007860         05  COLUMN  43    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Rpt-Risk.
007870         05  COLUMN  56    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Rpt-Back-Balance.
007880         05  COLUMN  69    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Rpt-Lay-Balance.
007890*
007900*    Per-strategy subtotal - processed count, total stake and total
007910*    risk for the strategy just broken on.  The three SUM clauses
007920*    below are Report Writer's own running totals, zeroed for us
007930*    automatically the moment this footing is generated, so this
007940*    line is correct request-by-request regardless of how many
007950*    requests of the strategy went by since the last one printed.
007960*
007970 01  MB-Calc-Strat-Total   TYPE CONTROL FOOTING WS-Rpt-Strategy.
007980     03  LINE + 2.
007990         05  COLUMN   1    PIC X(20)      VALUE
008000             "STRATEGY SUBTOTAL - ".
008010         05  COLUMN  21    PIC X          SOURCE WS-Rpt-Strategy.
008020         05  COLUMN  25    PIC X(8)       VALUE "  COUNT ".
008030         05  COLUMN  33    PIC ZZZ,ZZ9    SUM WS-Rpt-Unit-Count.
008040         05  COLUMN  41    PIC X(8)       VALUE "  STAKE ".
008050         05  COLUMN  49    PIC Z,ZZZ,ZZ9.99- SUM WS-Rpt-Sum-Stake.
008060         05  COLUMN  63    PIC X(7)       VALUE "  RISK ".
008070         05  COLUMN  70    PIC Z,ZZZ,ZZ9.99- SUM WS-Rpt-Risk.
008080*
008090 01  MB-Calc-Grand-Total   TYPE CONTROL FOOTING FINAL.
008100     03  LINE + 3.
008110         05  COLUMN   1    PIC X(24)      VALUE
008120             "REQUESTS READ .......: ".
008130         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-Read.
008140     03  LINE + 1.
008150         05  COLUMN   1    PIC X(24)      VALUE
008160             "REQUESTS PROCESSED ..: ".
008170         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-Processed.
008180     03  LINE + 1.
008190         05  COLUMN   1    PIC X(24)      VALUE
008200             "REQUESTS REJECTED ...: ".
008210         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-Rejected.
008220     03  LINE + 2.
008230         05  COLUMN   1    PIC X(24)      VALUE
008240             "TOTAL STAKE ..........: ".
008250         05  COLUMN  26    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Tot-Stake.
008260     03  LINE + 1.
008270         05  COLUMN   1    PIC X(24)      VALUE
008280             "TOTAL RISK ............: ".
008290         05  COLUMN  26    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Tot-Risk.
008300     03  LINE + 2.
008310         05  COLUMN   1    PIC X(24)      VALUE
008320             "BACK/LAY - COUNT/STAKE: ".
008330         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-B-Count.
008340         05  COLUMN  34    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Tot-B-Stake.
008350     03  LINE + 1.
008360         05  COLUMN   1    PIC X(24)      VALUE
008370             "DUTCHING - COUNT/STAKE: ".
008380         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-D-Count.
008390         05  COLUMN  34    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Tot-D-Stake.
008400     03  LINE + 1.
008410         05  COLUMN   1    PIC X(24)      VALUE
008420             "ACCUMULATOR - COUNT/STK: ".
008430         05  COLUMN  26    PIC ZZZ,ZZ9    SOURCE WS-Tot-A-Count.
008440         05  COLUMN  34    PIC Z,ZZZ,ZZ9.99- SOURCE WS-Tot-A-Stake.
008450*
