000100*================================================================
000110*
000120*  Record Definition For MB Results File
000130*
000140*================================================================
000150*  File size 120 bytes.
000160*
000170* 09/01/26 vbc - Created.
000180*
000190 01  MB-Result-Record.
000200     03  RES-Req-Id             pic x(8).
000210     03  RES-Seq                pic 9(2).
000220     03  RES-Stake              pic s9(7)v99.
000230     03  RES-Risk               pic s9(7)v99.
000240     03  RES-Back-Balance       pic s9(7)v99.
000250     03  RES-Lay-Balance        pic s9(7)v99.
000260     03  filler                 pic x(74).
000270*
