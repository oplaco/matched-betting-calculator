000100*================================================================
000110*                                                                *
000120*             Matched Betting - Request Validation              *
000130*                                                                *
000140*================================================================
000150*
000160 IDENTIFICATION           DIVISION.
000170*----------------------------------------------------------------
000180*
000190 PROGRAM-ID.              MB015.
000200*
000210 AUTHOR.                  R J Hallworth.
000220*
000230 INSTALLATION.            Hallworth Business Systems Ltd, Reading.
000240*
000250 DATE-WRITTEN.            14/03/1984.
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.                Confidential.  Property of Hallworth
000300*                         Business Systems Ltd.  Not to be
000310*                         disclosed outside the Settlement
000320*                         Bureau without the written consent of
000330*                         the Systems Manager.
000340*
000350*----------------------------------------------------------------
000360* Remarks.
000370*     Validates one Matched-Betting calculation request (and,
000380*     on its second call for the same request, the leg table
000390*     that goes with it) before MB020 will dispatch it to a
000400*     calculator.  Returns a pass/fail flag, a reason code and
000410*     a message for the error listing.
000420*
000430*     Called twice per request from MB020 -
000440*       Pass 1 - header fields only (MB15-Legs-Read = "N").
000450*       Pass 2 - leg table populated (MB15-Legs-Read = "Y"),
000460*                strategy D or A only.
000470*
000480* Called by.               MB020.
000490* Calls.                   None.
000500*----------------------------------------------------------------
000510* Change Log.
000520*
000530* 14/03/1984 rjh - 1.00 Written and tested against the manual
000540*                       settlement sheets for the pilot office.
000550* 02/09/1985 rjh - 1.01 Added the rollover (type V) checks, VAL6,
000560*                       once the bonus-rollover offers started.
000570* 19/11/1987 rjh - 1.02 Tightened VAL3 - fee of exactly 100 was
000580*                       being let through, should be inclusive.
000590* 06/07/1991 dps - 1.03 CFG2 now tests NUMERIC rather than > zero,
000600*                       a zero bonus is a legitimate value.
000610* 23/01/1994 dps - 1.04 Added leg-table pass (VAL7) for the new
000620*                       dutching and accumulator strategies.
000630* 08/12/1998 dps - 1.05 Year 2000 readiness review - all dates in
000640*                       this program are CCYYMMDD already, no
000650*                       windowing required.  No logic changed.
000660* 11/02/1999 dps - 1.06 Confirmed Y2K sign-off with QA, closed
000670*                       ticket MB-Y2K-04.
000680* 17/05/2001 acw - 1.07 CFG1 table now rejects A/V explicitly
000690*                       rather than falling through by accident.
000700* 30/08/2004 acw - 1.08 VAL5 corrected - was comparing against
000710*                       the bonus amount instead of the stake.
000720* 14/02/2009 acw - 1.09 Leg id compare widened to 8 bytes to match
000730*                       the widened REQ-Id field.
000740* 21/10/2025 vbc - 1.10 Picked up for the MB system rewrite -
000750*                       comment tidy, no logic change.
000760* 09/01/2026 vbc - 1.11 Year-end audit query HD-4471 - walked the
000770*                       module against the audit checklist, no
000780*                       change required, all rules still hold.
000790* 23/01/2026 vbc - 1.12 VAL7 was only range-checking the legs MB020
000800*                       actually managed to read, not comparing that
000810*                       figure back to the header's claimed leg count
000820*                       - a short leg table was going through uncaught.
000830*                       Now compares MB15-Claimed-Leg-Count.
000840* 06/02/2026 vbc - 1.13 Each BBnnn paragraph was coded as its own
000850*                       SECTION, which PERFORM "runs to the end of
000860*                       the section" on its own without any THRU
000870*                       needed - dropped that habit in favour of
000880*                       plain numbered paragraphs and explicit
000890*                       PERFORM ... THRU ...-EXIT ranges, matching
000900*                       the rest of the shop's batch suite.  No
000910*                       change to the validation logic itself.
000920* 02/03/2026 vbc - 1.14 Terminal paragraph renamed BB000-EXIT to
000930*                       Main-Exit and GOBACK changed to EXIT PROGRAM,
000940*                       to match the return convention already used
000950*                       by MAPS01/MAPS04/MAPS09 for a CALLed module -
000960*                       GOBACK belongs to the main batch driver, not
000970*                       to something MB020 calls.
000980* 09/08/2026 vbc - 1.15 VAL7 caught a short leg table but not a long
000990*                       one - if MB020 found MORE matching legs on
001000*                       the file than the header claimed, the extra
001010*                       leg record was left unread in MB020's buffer
001020*                       and got picked up as the next request header,
001030*                       running the rest of the file out of step.
001040*                       MB020 now flags this as MB15-Legs-Overrun;
001050*                       BB030 rejects it under VAL7 same as a short
001060*                       or out-of-range leg table.
001070* 09/08/2026 vbc - 1.16 Dropped the MB-UPPER-ALPHA class test and the
001080*                       UPSI-0 switch from SPECIAL-NAMES - neither
001090*                       was ever tested anywhere in this module.
001100*                       CRT STATUS left in, same as MAPS standard.
001110*
001120*================================================================
001130*
001140 ENVIRONMENT              DIVISION.
001150*----------------------------------------------------------------
001160*
001170 COPY "envdiv.cob".
001180 SPECIAL-NAMES.
001190     CRT STATUS IS COB-CRT-STATUS.
001200*
001210 INPUT-OUTPUT             SECTION.
001220*----------------------------------------------------------------
001230*
001240 DATA                     DIVISION.
001250*----------------------------------------------------------------
001260*
001270 WORKING-STORAGE          SECTION.
001280*----------------------------------------------------------------
001290*
001300 77  PROG-NAME                 PIC X(14) VALUE "MB015 (1.16)".
001310*
001320 01  WS-WORK-FIELDS.
001330     03  WS-SUB                    PIC 99         COMP.
001340     03  WS-LEG-MATCH-FLAG         PIC X          VALUE "Y".
001350         88  WS-LEGS-MATCH             VALUE "Y".
001360         88  WS-LEGS-DO-NOT-MATCH      VALUE "N".
001370     03  WS-ERR-CODE               PIC X(4).
001380     03  WS-ERR-SUB                PIC 9          COMP.
001390     03  FILLER                    PIC X(10)      VALUE SPACES.
001400*
001410 01  WS-WORK-FIELDS-TRACE  REDEFINES WS-WORK-FIELDS.
001420     03  WS-WORK-FIELDS-X          PIC X(18).
001430*
001440 01  WS-ERROR-TEXT-TABLE.
001450     03  FILLER  PIC X(60) VALUE "ODDS MUST BE >= 1".
001460     03  FILLER  PIC X(60) VALUE "STAKE MUST BE > 0".
001470     03  FILLER  PIC X(60) VALUE "FEE MUST BE BETWEEN 0 AND 100".
001480     03  FILLER  PIC X(60) VALUE
001490         "REIMBURSEMENT MUST BE NON-NEGATIVE".
001500     03  FILLER  PIC X(60) VALUE
001510         "REIMBURSEMENT CANNOT EXCEED THE ORIGINAL BACK BET STAKE".
001520     03  FILLER  PIC X(60) VALUE
001530         "EXPECTED RATING MUST BE BETWEEN 0 AND 100".
001540     03  FILLER  PIC X(60) VALUE
001550         "CALCULATOR TYPE NOT REGISTERED".
001560     03  FILLER  PIC X(60) VALUE
001570         "MISSING REQUIRED PARAMETERS".
001580     03  FILLER  PIC X(60) VALUE
001590         "LEG RECORDS INCONSISTENT".
001600*
001610 01  WS-ERROR-TEXT-REDEF  REDEFINES WS-ERROR-TEXT-TABLE.
001620     03  WS-ERROR-TEXT        PIC X(60)  OCCURS 9.
001630*
001640 01  WS-ERROR-TEXT-HALVES  REDEFINES WS-ERROR-TEXT-TABLE.
001650     03  WS-ERROR-HALF         PIC X(30)  OCCURS 18.
001660*
001670 LINKAGE                  SECTION.
001680*----------------------------------------------------------------
001690*
001700 COPY "wsmb015.cob".
001710 01  MB15-Legs-Read            PIC X.
001720     88  MB15-Legs-Were-Read       VALUE "Y".
001730     88  MB15-Legs-Not-Yet-Read    VALUE "N".
001740*
001750 PROCEDURE DIVISION        USING MB015-WS
001760                                 MB15-Legs-Read.
001770*================================================================
001780*
001790 BB000-MAIN.
001800*----------------------------------------------------------------
001810*
001820     MOVE     "Y" TO MB15-Valid-Flag.
001830     MOVE     SPACES TO MB15-Error-Code MB15-Error-Message.
001840*
001850     PERFORM  BB010-VALIDATE-COMMON THRU BB010-EXIT.
001860     IF       MB15-INVALID
001870              GO TO Main-Exit.
001880*
001890     PERFORM  BB020-VALIDATE-TYPE THRU BB020-EXIT.
001900     IF       MB15-INVALID
001910              GO TO Main-Exit.
001920*
001930     PERFORM  BB040-VALIDATE-CONFIG THRU BB040-EXIT.
001940     IF       MB15-INVALID
001950              GO TO Main-Exit.
001960*
001970     IF       MB15-LEGS-WERE-READ
001980              PERFORM  BB030-VALIDATE-LEGS THRU BB030-EXIT.
001990*
002000 Main-Exit.
002010     EXIT PROGRAM.
002020*
002030 BB010-VALIDATE-COMMON.
002040*----------------------------------------------------------------
002050*    VAL1 (odds), VAL2 (stake), VAL3 (fee) on the fields that
002060*    apply to the strategy actually on this request - strategy
002070*    A carries its odds on the leg table, not on the header.
002080*----------------------------------------------------------------
002090*
002100     IF       MB15-Back-Stake NOT > ZERO
002110              MOVE     "VAL2" TO WS-ERR-CODE
002120              MOVE     2      TO WS-ERR-SUB
002130              PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002140              GO TO BB010-EXIT.
002150*
002160     IF       NOT MB15-STRAT-ACCUM
002170              IF       MB15-Back-Odds < 1.000
002180                       MOVE     "VAL1" TO WS-ERR-CODE
002190                       MOVE     1      TO WS-ERR-SUB
002200                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002210                       GO TO BB010-EXIT.
002220*
002230     IF       MB15-Back-Fee > 100
002240              MOVE     "VAL3" TO WS-ERR-CODE
002250              MOVE     3      TO WS-ERR-SUB
002260              PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002270              GO TO BB010-EXIT.
002280*
002290     IF       MB15-STRAT-BACKLAY
002300              IF       MB15-Lay-Odds < 1.000
002310                       MOVE     "VAL1" TO WS-ERR-CODE
002320                       MOVE     1      TO WS-ERR-SUB
002330                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002340                       GO TO BB010-EXIT.
002350*
002360     IF       MB15-STRAT-BACKLAY
002370              IF       MB15-Lay-Fee > 100
002380                       MOVE     "VAL3" TO WS-ERR-CODE
002390                       MOVE     3      TO WS-ERR-SUB
002400                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002410                       GO TO BB010-EXIT.
002420*
002430 BB010-EXIT.
002440     EXIT.
002450*
002460 BB020-VALIDATE-TYPE.
002470*----------------------------------------------------------------
002480*    VAL4, VAL5 (type R), VAL6 (type V).
002490*----------------------------------------------------------------
002500*
002510     IF       MB15-TYPE-REIMB
002520              IF       MB15-Reimbursement NOT NUMERIC OR
002530                       MB15-Reimbursement < ZERO
002540                       MOVE     "VAL4" TO WS-ERR-CODE
002550                       MOVE     4      TO WS-ERR-SUB
002560                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002570                       GO TO BB020-EXIT
002580              ELSE
002590                       IF       MB15-Reimbursement > MB15-Back-Stake
002600                                MOVE     "VAL5" TO WS-ERR-CODE
002610                                MOVE     5      TO WS-ERR-SUB
002620                                PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002630                                GO TO BB020-EXIT.
002640*
002650     IF       MB15-TYPE-ROLLOVER
002660              IF       MB15-Exp-Rating NOT NUMERIC OR
002670                       MB15-Exp-Rating > 100
002680                       MOVE     "VAL6" TO WS-ERR-CODE
002690                       MOVE     6      TO WS-ERR-SUB
002700                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002710                       GO TO BB020-EXIT.
002720*
002730 BB020-EXIT.
002740     EXIT.
002750*
002760 BB030-VALIDATE-LEGS.
002770*----------------------------------------------------------------
002780*    VAL7 - the count of legs MB020 actually managed to read must
002790*    equal the header's claimed leg count, that count must itself be
002800*    1-8, every leg's request id matches the header, and every leg's
002810*    odds/fee pass VAL1/VAL3 for the fields it carries.  MB020 sets
002820*    MB15-Legs-Overrun if the file carried MORE matching legs than
002830*    the header claimed - rejected here before the count is even
002840*    compared, the leg table past the claimed count was never read.
002850*----------------------------------------------------------------
002860*
002870     SET      WS-LEGS-MATCH TO TRUE.
002880*
002890     IF       MB15-LEGS-DID-OVERRUN
002900              MOVE     "VAL7" TO WS-ERR-CODE
002910              MOVE     9      TO WS-ERR-SUB
002920              PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002930              GO TO BB030-EXIT.
002940*
002950     IF       MB15-Claimed-Leg-Count NOT = MB15-Leg-Count
002960              MOVE     "VAL7" TO WS-ERR-CODE
002970              MOVE     9      TO WS-ERR-SUB
002980              PERFORM  BB900-SET-INVALID THRU BB900-EXIT
002990              GO TO BB030-EXIT.
003000*
003010     IF       MB15-Leg-Count < 1 OR > 8
003020              MOVE     "VAL7" TO WS-ERR-CODE
003030              MOVE     9      TO WS-ERR-SUB
003040              PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003050              GO TO BB030-EXIT.
003060*
003070     PERFORM  BB032-CHECK-ONE-LEG THRU BB032-EXIT
003080              VARYING WS-SUB FROM 1 BY 1
003090              UNTIL    WS-SUB > MB15-Leg-Count.
003100*
003110     IF       WS-LEGS-DO-NOT-MATCH
003120              MOVE     "VAL7" TO WS-ERR-CODE
003130              MOVE     9      TO WS-ERR-SUB
003140              PERFORM  BB900-SET-INVALID THRU BB900-EXIT.
003150*
003160 BB030-EXIT.
003170     EXIT.
003180*
003190 BB032-CHECK-ONE-LEG.
003200*----------------------------------------------------------------
003210*    Checked once per leg by the PERFORM ... VARYING above -
003220*    sets WS-LEGS-DO-NOT-MATCH, never clears it once set.
003230*----------------------------------------------------------------
003240*
003250     IF       MB15-Leg-Req-Id (WS-SUB) NOT = MB15-Req-Id
003260              SET      WS-LEGS-DO-NOT-MATCH TO TRUE.
003270*
003280     IF       MB15-STRAT-DUTCH
003290              IF       MB15-Leg-Lay-Odds (WS-SUB) < 1.000
003300                       SET WS-LEGS-DO-NOT-MATCH TO TRUE
003310              END-IF
003320     ELSE
003330              IF       MB15-Leg-Back-Odds (WS-SUB) < 1.000
003340                    OR MB15-Leg-Lay-Odds (WS-SUB)  < 1.000
003350                       SET WS-LEGS-DO-NOT-MATCH TO TRUE
003360              END-IF.
003370*
003380     IF       MB15-Leg-Lay-Fee (WS-SUB) > 100
003390              SET      WS-LEGS-DO-NOT-MATCH TO TRUE.
003400*
003410 BB032-EXIT.
003420     EXIT.
003430*
003440 BB040-VALIDATE-CONFIG.
003450*----------------------------------------------------------------
003460*    CFG1 - strategy/type combination registered.
003470*    CFG2 - promotion parameters present (NUMERIC) for the type.
003480*----------------------------------------------------------------
003490*
003500     EVALUATE TRUE
003510         WHEN     MB15-STRAT-ACCUM AND MB15-TYPE-ROLLOVER
003520                  MOVE     "CFG1" TO WS-ERR-CODE
003530                  MOVE     7      TO WS-ERR-SUB
003540                  PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003550                  GO TO BB040-EXIT
003560         WHEN     NOT MB15-STRAT-BACKLAY AND
003570                  NOT MB15-STRAT-DUTCH   AND
003580                  NOT MB15-STRAT-ACCUM
003590                  MOVE     "CFG1" TO WS-ERR-CODE
003600                  MOVE     7      TO WS-ERR-SUB
003610                  PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003620                  GO TO BB040-EXIT
003630         WHEN     NOT MB15-TYPE-NORMAL   AND
003640                  NOT MB15-TYPE-FREEBET  AND
003650                  NOT MB15-TYPE-REIMB    AND
003660                  NOT MB15-TYPE-ROLLOVER
003670                  MOVE     "CFG1" TO WS-ERR-CODE
003680                  MOVE     7      TO WS-ERR-SUB
003690                  PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003700                  GO TO BB040-EXIT
003710     END-EVALUATE.
003720*
003730     IF       MB15-TYPE-REIMB
003740              IF       MB15-Reimbursement NOT NUMERIC
003750                       MOVE     "CFG2" TO WS-ERR-CODE
003760                       MOVE     8      TO WS-ERR-SUB
003770                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003780                       GO TO BB040-EXIT.
003790*
003800     IF       MB15-TYPE-ROLLOVER
003810              IF       MB15-Bonus-Amount  NOT NUMERIC OR
003820                       MB15-Rem-Rollover  NOT NUMERIC OR
003830                       MB15-Exp-Rating    NOT NUMERIC
003840                       MOVE     "CFG2" TO WS-ERR-CODE
003850                       MOVE     8      TO WS-ERR-SUB
003860                       PERFORM  BB900-SET-INVALID THRU BB900-EXIT
003870                       GO TO BB040-EXIT.
003880*
003890 BB040-EXIT.
003900     EXIT.
003910*
003920 BB900-SET-INVALID.
003930*----------------------------------------------------------------
003940*    Moves WS-ERR-CODE / WS-ERR-SUB (set by the caller just
003950*    above) into the result group and flips the valid flag.
003960*----------------------------------------------------------------
003970*
003980     SET      MB15-Invalid TO TRUE.
003990     MOVE     WS-ERR-CODE TO MB15-Error-Code.
004000     MOVE     WS-ERROR-TEXT (WS-ERR-SUB) TO MB15-Error-Message.
004010*
004020 BB900-EXIT.
004030     EXIT.
004040*
