000100*================================================================
000110*
000120*  Record Definition For MB Request File
000130*     Two views of the one 200 byte physical record -
000140*     a H (header) request record and a L (leg) record,
000150*     told apart by MB-Rec-Type in column 1.
000160*
000170*================================================================
000180*  File size 200 bytes, fixed, H then 0-8 L records per request.
000190*
000200* 09/01/26 vbc - Created.
000210* 14/01/26 vbc - Added REQ-LEG-COUNT, was missing from first cut.
000220* 22/01/26 vbc - Widened REQ-BACK-STAKE family to 9(7)V99 to match
000230*                the other promotion money fields.
000240*
000250 01  MB-Request-Record.
000260     03  MB-Rec-Type            pic x.
000270     03  MB-Request-Body        pic x(199).
000280*
000290 01  MB-Req-Header-Record       redefines MB-Request-Record.
000300     03  REQ-Rec-Type           pic x.
000310     03  REQ-Id                 pic x(8).
000320     03  REQ-Strategy           pic x.
000330     03  REQ-Calc-Type          pic x.
000340     03  REQ-Back-Odds          pic 9(3)v999.
000350     03  REQ-Back-Stake         pic 9(7)v99.
000360     03  REQ-Back-Fee           pic 9(3)v99.
000370     03  REQ-Lay-Odds           pic 9(3)v999.
000380     03  REQ-Lay-Fee            pic 9(3)v99.
000390     03  REQ-Reimbursement      pic 9(7)v99.
000400     03  REQ-Bonus-Amount       pic 9(7)v99.
000410     03  REQ-Rem-Rollover       pic 9(7)v99.
000420     03  REQ-Exp-Rating         pic 9(3)v99.
000430     03  REQ-Leg-Count          pic 9(2).
000440     03  filler                 pic x(124).
000450*
000460 01  MB-Req-Leg-Record          redefines MB-Request-Record.
000470     03  LEG-Rec-Type           pic x.
000480     03  LEG-Req-Id             pic x(8).
000490     03  LEG-Seq                pic 9(2).
000500     03  LEG-Back-Odds          pic 9(3)v999.
000510     03  LEG-Lay-Odds           pic 9(3)v999.
000520     03  LEG-Lay-Fee            pic 9(3)v99.
000530     03  filler                 pic x(172).
000540*
