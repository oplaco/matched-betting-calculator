000100*================================================================
000110*                                                                *
000120*        Matched Betting - Back/Lay Simple Calculator           *
000130*                                                                *
000140*================================================================
000150*
000160 IDENTIFICATION           DIVISION.
000170*----------------------------------------------------------------
000180*
000190 PROGRAM-ID.              MB030.
000200*
000210 AUTHOR.                  R J Hallworth.
000220*
000230 INSTALLATION.            Hallworth Business Systems Ltd, Reading.
000240*
000250 DATE-WRITTEN.            22/03/1984.
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.                Confidential.  Property of Hallworth
000300*                         Business Systems Ltd.  Not to be
000310*                         disclosed outside the Settlement
000320*                         Bureau without the written consent of
000330*                         the Systems Manager.
000340*
000350*----------------------------------------------------------------
000360* Remarks.
000370*     Solves the single back/lay pair for the four promotion
000380*     types - Normal, Freebet, Reimbursement, Rollover.  Given
000390*     the back bet and the lay side of the hedge it returns the
000400*     lay stake, the lay liability (risk) and both outcome
000410*     balances, to two decimal places.
000420*
000430* Called by.               MB020.
000440* Calls.                   None.
000450*----------------------------------------------------------------
000460* Change Log.
000470*
000480* 22/03/1984 rjh - 1.00 Written for the pilot office - Normal
000490*                       and Freebet only at this stage.
000500* 02/09/1985 rjh - 1.01 Added Reimbursement calculation.
000510* 14/06/1989 rjh - 1.02 Added Rollover calculation with the
000520*                       bonus-rollover penalty clause.
000530* 19/11/1991 dps - 1.03 Penalty now clamped at zero - a small
000540*                       remaining rollover was going negative.
000550* 08/12/1998 dps - 1.04 Year 2000 readiness review - no date
000560*                       fields in this program, no change made.
000570* 11/02/1999 dps - 1.05 Y2K sign-off recorded, ticket MB-Y2K-07.
000580* 25/03/2003 acw - 1.06 Risk now taken from the ROUNDED lay stake
000590*                       per audit query - previously used the
000600*                       unrounded value and drifted a penny.
000610* 17/09/2012 acw - 1.07 Intermediate work fields widened to four
000620*                       decimal places to cut rounding drift on
000630*                       big combination stakes.
000640* 21/10/2025 vbc - 1.08 Picked up for the MB system rewrite -
000650*                       comment tidy, no logic change.
000660* 02/03/2026 vbc - 1.09 AA000/CCnnn were each coded as their own
000670*                       SECTION, which PERFORM "runs to the end of
000680*                       the section" on its own without any THRU
000690*                       needed - dropped that habit in favour of
000700*                       plain numbered paragraphs and explicit
000710*                       PERFORM ... THRU ...-EXIT ranges.  Also
000720*                       renamed AA000-EXIT to Main-Exit and changed
000730*                       GOBACK to EXIT PROGRAM, to match the return
000740*                       convention MAPS01/MAPS04/MAPS09 use for a
000750*                       CALLed module.  No change to the formulas.
000760* 09/08/2026 vbc - 1.10 Dropped the MB-UPPER-ALPHA class test and the
000770*                       UPSI-0 switch from SPECIAL-NAMES - an audit
000780*                       of the MB suite found neither was ever
000790*                       tested anywhere in the procedure division.
000800*                       CRT STATUS left in, same as MAPS standard.
000810*
000820*================================================================
000830*
000840 ENVIRONMENT              DIVISION.
000850*----------------------------------------------------------------
000860*
000870 COPY "envdiv.cob".
000880 SPECIAL-NAMES.
000890     CRT STATUS IS COB-CRT-STATUS.
000900*
000910 INPUT-OUTPUT             SECTION.
000920*----------------------------------------------------------------
000930*
000940 DATA                     DIVISION.
000950*----------------------------------------------------------------
000960*
000970 WORKING-STORAGE          SECTION.
000980*----------------------------------------------------------------
000990*
001000 77  PROG-NAME                 PIC X(14) VALUE "MB030 (1.10)".
001010*
001020 01  WS-CALC-WORK                  COMP-3.
001030     03  WS-FEE-FACTOR         PIC S9V9999.
001040     03  WS-LAY-FEE-FACTOR     PIC S9V9999.
001050     03  WS-DENOMINATOR        PIC S9(5)V9999.
001060     03  WS-L-UNROUNDED        PIC S9(7)V9999.
001070     03  WS-PENALTY            PIC S9(9)V9999.
001080     03  WS-RR-LESS-SB         PIC S9(9)V9999.
001090     03  FILLER                PIC X(6)       USAGE DISPLAY.
001100*
001110 01  WS-CALC-WORK2                 COMP-3.
001120     03  WS-GROSS-RETURN       PIC S9(9)V9999.
001130     03  WS-EXP-FREE-FACTOR    PIC S9V9999.
001140     03  FILLER                PIC X(6).
001150*
001160 01  WS-CALC-WORK-TRACE    REDEFINES WS-CALC-WORK.
001170     03  WS-CALC-WORK-X        PIC X(24).
001180*
001190 01  WS-CALC-WORK2-TRACE   REDEFINES WS-CALC-WORK2.
001200     03  WS-CALC-WORK2-X       PIC X(14).
001210*
001220 LINKAGE                  SECTION.
001230*----------------------------------------------------------------
001240*
001250 COPY "wsmb030.cob".
001260*
001270 01  MB030-WS-DUMP         REDEFINES MB030-WS.
001280     03  MB030-WS-DUMP-X       PIC X(110).
001290*
001300 PROCEDURE DIVISION        USING MB030-WS.
001310*================================================================
001320*
001330 AA000-MAIN.
001340*----------------------------------------------------------------
001350*
001360     EVALUATE TRUE
001370         WHEN     MB30-Type-Normal
001380                  PERFORM  CC010-CALC-NORMAL THRU CC010-EXIT
001390         WHEN     MB30-Type-Freebet
001400                  PERFORM  CC020-CALC-FREEBET THRU CC020-EXIT
001410         WHEN     MB30-Type-Reimb
001420                  PERFORM  CC030-CALC-REIMBURSEMENT THRU CC030-EXIT
001430         WHEN     MB30-Type-Rollover
001440                  PERFORM  CC040-CALC-ROLLOVER THRU CC040-EXIT
001450     END-EVALUATE.
001460*
001470     PERFORM  CC090-CALC-RISK-BALANCES THRU CC090-EXIT.
001480*
001490 Main-Exit.
001500     EXIT PROGRAM.
001510*
001520 CC010-CALC-NORMAL.
001530*----------------------------------------------------------------
001540*    L = S x O x (1 - f/100)  /  (o - g/100)
001550*----------------------------------------------------------------
001560*
001570     COMPUTE  WS-FEE-FACTOR     = 1 - (MB30-Back-Fee / 100).
001580     COMPUTE  WS-DENOMINATOR    = MB30-Lay-Odds - (MB30-Lay-Fee / 100).
001590     COMPUTE  WS-L-UNROUNDED    =
001600              (MB30-Back-Stake * MB30-Back-Odds * WS-FEE-FACTOR)
001610              / WS-DENOMINATOR.
001620*
001630 CC010-EXIT.
001640     EXIT.
001650*
001660 CC020-CALC-FREEBET.
001670*----------------------------------------------------------------
001680*    L = S x (O - 1) x (1 - f/100)  /  (o - g/100)
001690*----------------------------------------------------------------
001700*
001710     COMPUTE  WS-FEE-FACTOR     = 1 - (MB30-Back-Fee / 100).
001720     COMPUTE  WS-DENOMINATOR    = MB30-Lay-Odds - (MB30-Lay-Fee / 100).
001730     COMPUTE  WS-L-UNROUNDED    =
001740              (MB30-Back-Stake * (MB30-Back-Odds - 1) * WS-FEE-FACTOR)
001750              / WS-DENOMINATOR.
001760*
001770 CC020-EXIT.
001780     EXIT.
001790*
001800 CC030-CALC-REIMBURSEMENT.
001810*----------------------------------------------------------------
001820*    L = (S x O x (1 - f/100) - R)  /  (o - g/100)
001830*----------------------------------------------------------------
001840*
001850     COMPUTE  WS-FEE-FACTOR     = 1 - (MB30-Back-Fee / 100).
001860     COMPUTE  WS-DENOMINATOR    = MB30-Lay-Odds - (MB30-Lay-Fee / 100).
001870     COMPUTE  WS-L-UNROUNDED    =
001880              ((MB30-Back-Stake * MB30-Back-Odds * WS-FEE-FACTOR)
001890               - MB30-Reimbursement) / WS-DENOMINATOR.
001900*
001910 CC030-EXIT.
001920     EXIT.
001930*
001940 CC040-CALC-ROLLOVER.
001950*----------------------------------------------------------------
001960*    Penalty = max(RR - S - B, 0) x (1 - ER/100), never negative.
001970*    L = ((S+B) x O x (1 - f/100) - penalty)  /  (o - g/100)
001980*----------------------------------------------------------------
001990*
002000     COMPUTE  WS-RR-LESS-SB = MB30-Rem-Rollover
002010                             - MB30-Back-Stake - MB30-Bonus-Amount.
002020     IF       WS-RR-LESS-SB < ZERO
002030              MOVE     ZERO TO WS-RR-LESS-SB.
002040*
002050     COMPUTE  WS-EXP-FREE-FACTOR = 1 - (MB30-Exp-Rating / 100).
002060     COMPUTE  WS-PENALTY         = WS-RR-LESS-SB * WS-EXP-FREE-FACTOR.
002070*
002080     COMPUTE  WS-FEE-FACTOR      = 1 - (MB30-Back-Fee / 100).
002090     COMPUTE  WS-DENOMINATOR     = MB30-Lay-Odds - (MB30-Lay-Fee / 100).
002100     COMPUTE  WS-GROSS-RETURN    =
002110              (MB30-Back-Stake + MB30-Bonus-Amount)
002120              * MB30-Back-Odds * WS-FEE-FACTOR.
002130     COMPUTE  WS-L-UNROUNDED     =
002140              (WS-GROSS-RETURN - WS-PENALTY) / WS-DENOMINATOR.
002150*
002160 CC040-EXIT.
002170     EXIT.
002180*
002190 CC090-CALC-RISK-BALANCES.
002200*----------------------------------------------------------------
002210*    Publish the rounded lay stake, take the risk from the
002220*    rounded stake, and the two outcome balances from the
002230*    UNROUNDED lay stake, all rounded to 2 decimals for output.
002240*----------------------------------------------------------------
002250*
002260     COMPUTE  MB30-Lay-Stake ROUNDED = WS-L-UNROUNDED.
002270     COMPUTE  MB30-Risk      ROUNDED =
002280              MB30-Lay-Stake * (MB30-Lay-Odds - 1).
002290*
002300     COMPUTE  WS-LAY-FEE-FACTOR = 1 - (MB30-Lay-Fee / 100).
002310*
002320     EVALUATE TRUE
002330         WHEN     MB30-Type-Normal
002340                  COMPUTE  MB30-Back-Balance ROUNDED =
002350                           (MB30-Back-Stake * MB30-Back-Odds
002360                            * WS-FEE-FACTOR) - MB30-Back-Stake
002370                           - (WS-L-UNROUNDED * (MB30-Lay-Odds - 1))
002380                  COMPUTE  MB30-Lay-Balance  ROUNDED =
002390                           (WS-L-UNROUNDED * WS-LAY-FEE-FACTOR)
002400                           - MB30-Back-Stake
002410         WHEN     MB30-Type-Freebet
002420                  COMPUTE  MB30-Back-Balance ROUNDED =
002430                           (MB30-Back-Stake * (MB30-Back-Odds - 1)
002440                            * WS-FEE-FACTOR)
002450                           - (WS-L-UNROUNDED * (MB30-Lay-Odds - 1))
002460                  COMPUTE  MB30-Lay-Balance  ROUNDED =
002470                           WS-L-UNROUNDED * WS-LAY-FEE-FACTOR
002480         WHEN     MB30-Type-Reimb
002490                  COMPUTE  MB30-Back-Balance ROUNDED =
002500                           (MB30-Back-Stake * MB30-Back-Odds
002510                            * WS-FEE-FACTOR) - MB30-Back-Stake
002520                           - (WS-L-UNROUNDED * (MB30-Lay-Odds - 1))
002530                  COMPUTE  MB30-Lay-Balance  ROUNDED =
002540                           (WS-L-UNROUNDED * WS-LAY-FEE-FACTOR)
002550                           - MB30-Back-Stake + MB30-Reimbursement
002560         WHEN     MB30-Type-Rollover
002570                  COMPUTE  MB30-Back-Balance ROUNDED =
002580                           ((MB30-Back-Stake + MB30-Bonus-Amount)
002590                            * MB30-Back-Odds * WS-FEE-FACTOR)
002600                           - MB30-Back-Stake
002610                           - (WS-L-UNROUNDED * (MB30-Lay-Odds - 1))
002620                           - WS-PENALTY
002630                  COMPUTE  MB30-Lay-Balance  ROUNDED =
002640                           (WS-L-UNROUNDED * WS-LAY-FEE-FACTOR)
002650                           - MB30-Back-Stake
002660     END-EVALUATE.
002670*
002680 CC090-EXIT.
002690     EXIT.
002700*
