000100*================================================================
000110*
000120*  Linkage Exchange Area For mb015 (Validation)
000130*     Copied by mb020 (the caller) and by mb015 itself (the
000140*     LINKAGE SECTION), so both sides always agree on layout -
000150*     same discipline as maps03-ws / maps04.
000160*
000170*================================================================
000180*
000190* 09/01/26 vbc - Created.
000200* 16/01/26 vbc - Added MB15-Leg-Table for VAL7 leg-consistency check.
000210* 23/01/26 vbc - Added MB15-Claimed-Leg-Count - MB15-Leg-Count gets
000220*                overwritten with the legs MB020 actually managed
000230*                to read, so the header's original claim has to be
000240*                kept somewhere else for BB030 to compare it to.
000250* 09/08/26 vbc - Added MB15-Legs-Overrun, carved out of the trailing
000260*                FILLER - MB020 sets this when the file carries MORE
000270*                matching legs for a request than the header claimed,
000280*                so BB030 has something to test; previously an over-
000290*                count was left completely unenforced.
000300*
000310 01  MB015-WS.
000320     03  MB15-Req-Id            pic x(8).
000330     03  MB15-Strategy          pic x.
000340         88  MB15-Strat-BackLay      value "B".
000350         88  MB15-Strat-Dutch        value "D".
000360         88  MB15-Strat-Accum        value "A".
000370     03  MB15-Calc-Type         pic x.
000380         88  MB15-Type-Normal        value "N".
000390         88  MB15-Type-Freebet       value "F".
000400         88  MB15-Type-Reimb         value "R".
000410         88  MB15-Type-Rollover      value "V".
000420     03  MB15-Back-Odds         pic 9(3)v999.
000430     03  MB15-Back-Stake        pic 9(7)v99.
000440     03  MB15-Back-Fee          pic 9(3)v99.
000450     03  MB15-Lay-Odds          pic 9(3)v999.
000460     03  MB15-Lay-Fee           pic 9(3)v99.
000470     03  MB15-Reimbursement     pic 9(7)v99.
000480     03  MB15-Bonus-Amount      pic 9(7)v99.
000490     03  MB15-Rem-Rollover      pic 9(7)v99.
000500     03  MB15-Exp-Rating        pic 9(3)v99.
000510     03  MB15-Leg-Count         pic 9(2).
000520     03  MB15-Claimed-Leg-Count pic 9(2).
000530     03  MB15-Leg-Table         occurs 8.
000540         05  MB15-Leg-Req-Id        pic x(8).
000550         05  MB15-Leg-Seq           pic 9(2).
000560         05  MB15-Leg-Back-Odds     pic 9(3)v999.
000570         05  MB15-Leg-Lay-Odds      pic 9(3)v999.
000580         05  MB15-Leg-Lay-Fee       pic 9(3)v99.
000590     03  MB15-Result.
000600         05  MB15-Valid-Flag        pic x.
000610             88  MB15-Valid             value "Y".
000620             88  MB15-Invalid            value "N".
000630         05  MB15-Error-Code        pic x(4).
000640         05  MB15-Error-Message     pic x(60).
000650     03  MB15-Legs-Overrun-Flag pic x.
000660         88  MB15-Legs-Did-Overrun      value "Y".
000670         88  MB15-Legs-Did-Not-Overrun  value "N".
000680     03  FILLER                 pic x(9).
000690*
