000100*================================================================
000110*
000120*  Linkage Exchange Area For mb030 (Back/Lay Simple Calculator)
000130*
000140*================================================================
000150*
000160* 09/01/26 vbc - Created.
000170*
000180 01  MB030-WS.
000190     03  MB30-Calc-Type         pic x.
000200         88  MB30-Type-Normal        value "N".
000210         88  MB30-Type-Freebet       value "F".
000220         88  MB30-Type-Reimb         value "R".
000230         88  MB30-Type-Rollover      value "V".
000240     03  MB30-Back-Odds         pic 9(3)v999.
000250     03  MB30-Back-Stake        pic 9(7)v99.
000260     03  MB30-Back-Fee          pic 9(3)v99.
000270     03  MB30-Lay-Odds          pic 9(3)v999.
000280     03  MB30-Lay-Fee           pic 9(3)v99.
000290     03  MB30-Reimbursement     pic 9(7)v99.
000300     03  MB30-Bonus-Amount      pic 9(7)v99.
000310     03  MB30-Rem-Rollover      pic 9(7)v99.
000320     03  MB30-Exp-Rating        pic 9(3)v99.
000330     03  MB30-Lay-Stake         pic s9(7)v99.
000340     03  MB30-Risk              pic s9(7)v99.
000350     03  MB30-Back-Balance      pic s9(7)v99.
000360     03  MB30-Lay-Balance       pic s9(7)v99.
000370     03  FILLER                 pic x(10).
000380*
