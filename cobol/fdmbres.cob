000100*
000110* 09/01/26 vbc - Created.
000120*
000130 fd  MB-Results-File.
000140 copy "wsmbres.cob".
000150*
