000100*================================================================
000110*                                                                *
000120*             Matched Betting - Dutching Calculator              *
000130*                                                                *
000140*================================================================
000150*
000160 IDENTIFICATION           DIVISION.
000170*----------------------------------------------------------------
000180*
000190 PROGRAM-ID.              MB040.
000200*
000210 AUTHOR.                  D P Saunders.
000220*
000230 INSTALLATION.            Hallworth Business Systems Ltd, Reading.
000240*
000250 DATE-WRITTEN.            11/06/1989.
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.                Confidential.  Property of Hallworth
000300*                         Business Systems Ltd.  Not to be
000310*                         disclosed outside the Settlement
000320*                         Bureau without the written consent of
000330*                         the Systems Manager.
000340*
000350*----------------------------------------------------------------
000360* Remarks.
000370*     Covers a main back bet across up to eight dutching bets
000380*     at other bookmakers, for the four promotion types.  Works
000390*     out a fee-adjusted target payout, the stake each dutching
000400*     bet needs to reach it, and the overall balance using the
000410*     ROUNDED dutching stakes (all outcomes are equal once the
000420*     stakes are fixed, so the published figures are consistent
000430*     with what the office actually places).
000440*
000450* Called by.               MB020.
000460* Calls.                   None.
000470*----------------------------------------------------------------
000480* Change Log.
000490*
000500* 11/06/1989 dps - 1.00 Written for the multi-bookmaker dutching
000510*                       trial, Normal and Freebet only.
000520* 04/02/1992 dps - 1.01 Added Reimbursement.
000530* 30/07/1996 dps - 1.02 Added Rollover, with the same penalty
000540*                       clause as the back/lay calculator.
000550* 08/12/1998 dps - 1.03 Year 2000 readiness review - no change
000560*                       required, no date-sensitive logic here.
000570* 11/02/1999 dps - 1.04 Y2K sign-off recorded, ticket MB-Y2K-08.
000580* 19/05/2006 acw - 1.05 Overall balance now built from the SUM of
000590*                       the ROUNDED leg stakes, not the unrounded
000600*                       total - matches the settlement sheet to
000610*                       the penny, per audit query ref AQ-0231.
000620* 12/03/2014 acw - 1.06 Leg table widened to eight entries to
000630*                       match the accumulator calculator.
000640* 21/10/2025 vbc - 1.07 Picked up for the MB system rewrite -
000650*                       comment tidy, no logic change.
000660* 02/03/2026 vbc - 1.08 AA000/DDnnn were each coded as their own
000670*                       SECTION, which PERFORM "runs to the end of
000680*                       the section" on its own without any THRU
000690*                       needed - dropped that habit in favour of
000700*                       plain numbered paragraphs and explicit
000710*                       PERFORM ... THRU ...-EXIT ranges.  Also
000720*                       renamed AA000-EXIT to Main-Exit and changed
000730*                       GOBACK to EXIT PROGRAM, to match the return
000740*                       convention MAPS01/MAPS04/MAPS09 use for a
000750*                       CALLed module.  No change to the formulas.
000760* 09/08/2026 vbc - 1.09 Dropped the MB-UPPER-ALPHA class test and the
000770*                       UPSI-0 switch from SPECIAL-NAMES - an audit
000780*                       of the MB suite found neither was ever
000790*                       tested anywhere in the procedure division.
000800*                       CRT STATUS left in, same as MAPS standard.
000810*
000820*================================================================
000830*
000840 ENVIRONMENT              DIVISION.
000850*----------------------------------------------------------------
000860*
000870 COPY "envdiv.cob".
000880 SPECIAL-NAMES.
000890     CRT STATUS IS COB-CRT-STATUS.
000900*
000910 INPUT-OUTPUT             SECTION.
000920*----------------------------------------------------------------
000930*
000940 DATA                     DIVISION.
000950*----------------------------------------------------------------
000960*
000970 WORKING-STORAGE          SECTION.
000980*----------------------------------------------------------------
000990*
001000 77  PROG-NAME                 PIC X(14) VALUE "MB040 (1.09)".
001010*
001020 01  WS-SUBS.
001030     03  WS-SUB                PIC 99         COMP.
001040     03  FILLER                PIC X(8).
001050*
001060 01  WS-CALC-WORK                  COMP-3.
001070     03  WS-FEE-FACTOR         PIC S9V9999.
001080     03  WS-LEG-FEE-FACTOR     PIC S9V9999.
001090     03  WS-EXP-FREE-FACTOR    PIC S9V9999.
001100     03  WS-TARGET-T           PIC S9(9)V9999.
001110     03  WS-PENALTY            PIC S9(9)V9999.
001120     03  WS-RR-LESS-SB         PIC S9(9)V9999.
001130     03  WS-LEG-D-UNROUNDED    PIC S9(7)V9999.
001140     03  WS-SUM-D              PIC S9(9)V99.
001150     03  FILLER                PIC X(6)       USAGE DISPLAY.
001160*
001170 01  WS-CALC-WORK-TRACE    REDEFINES WS-CALC-WORK.
001180     03  WS-CALC-WORK-X        PIC X(44).
001190*
001200 01  WS-SUBS-TRACE         REDEFINES WS-SUBS.
001210     03  WS-SUBS-X             PIC X(10).
001220*
001230 LINKAGE                  SECTION.
001240*----------------------------------------------------------------
001250*
001260 COPY "wsmb040.cob".
001270*
001280 01  MB040-WS-DUMP         REDEFINES MB040-WS.
001290     03  MB040-WS-DUMP-X       PIC X(234).
001300*
001310 PROCEDURE DIVISION        USING MB040-WS.
001320*================================================================
001330*
001340 AA000-MAIN.
001350*----------------------------------------------------------------
001360*
001370     PERFORM  DD010-CALC-TARGET THRU DD010-EXIT.
001380     PERFORM  DD020-CALC-LEG-STAKES THRU DD020-EXIT.
001390     PERFORM  DD030-CALC-OVERALL-BALANCE THRU DD030-EXIT.
001400*
001410 Main-Exit.
001420     EXIT PROGRAM.
001430*
001440 DD010-CALC-TARGET.
001450*----------------------------------------------------------------
001460*    Fee-adjusted target payout T for the type on this request.
001470*----------------------------------------------------------------
001480*
001490     EVALUATE TRUE
001500         WHEN     MB40-Type-Normal
001510                  COMPUTE  WS-FEE-FACTOR = 1 - (MB40-Back-Fee / 100)
001520                  COMPUTE  WS-TARGET-T   =
001530                           MB40-Back-Stake * MB40-Back-Odds
001540                           * WS-FEE-FACTOR
001550*
001560         WHEN     MB40-Type-Freebet
001570                  COMPUTE  WS-FEE-FACTOR = 1 - (MB40-Back-Fee / 100)
001580                  COMPUTE  WS-TARGET-T   =
001590                           MB40-Back-Stake * (MB40-Back-Odds - 1)
001600                           * WS-FEE-FACTOR
001610*
001620         WHEN     MB40-Type-Reimb
001630                  COMPUTE  WS-FEE-FACTOR = 1 - (MB40-Back-Fee / 100)
001640                  COMPUTE  WS-TARGET-T   =
001650                           (MB40-Back-Stake * MB40-Back-Odds
001660                            * WS-FEE-FACTOR) - MB40-Reimbursement
001670*
001680         WHEN     MB40-Type-Rollover
001690                  COMPUTE  WS-RR-LESS-SB = MB40-Rem-Rollover
001700                           - MB40-Back-Stake - MB40-Bonus-Amount
001710                  IF       WS-RR-LESS-SB < ZERO
001720                           MOVE ZERO TO WS-RR-LESS-SB
001730                  END-IF
001740                  COMPUTE  WS-EXP-FREE-FACTOR =
001750                           1 - (MB40-Exp-Rating / 100)
001760                  COMPUTE  WS-PENALTY = WS-RR-LESS-SB
001770                           * WS-EXP-FREE-FACTOR
001780                  COMPUTE  WS-FEE-FACTOR = 1 - (MB40-Back-Fee / 100)
001790                  COMPUTE  WS-TARGET-T   =
001800                           ((MB40-Back-Stake + MB40-Bonus-Amount)
001810                            * MB40-Back-Odds * WS-FEE-FACTOR)
001820                           - WS-PENALTY
001830     END-EVALUATE.
001840*
001850 DD010-EXIT.
001860     EXIT.
001870*
001880 DD020-CALC-LEG-STAKES.
001890*----------------------------------------------------------------
001900*    d(i) = T / (o(i) x (1 - g(i)/100)), rounded to 2 decimals.
001910*    The SUM of the rounded stakes feeds the overall balance.
001920*----------------------------------------------------------------
001930*
001940     MOVE     ZERO TO WS-SUM-D.
001950*
001960     PERFORM  DD022-CALC-ONE-LEG-STAKE THRU DD022-EXIT
001970              VARYING WS-SUB FROM 1 BY 1
001980              UNTIL    WS-SUB > MB40-Leg-Count.
001990*
002000 DD020-EXIT.
002010     EXIT.
002020*
002030 DD022-CALC-ONE-LEG-STAKE.
002040*----------------------------------------------------------------
002050*    One dutching bet's stake, added into the running SUM of
002060*    rounded stakes as soon as it is worked out.
002070*----------------------------------------------------------------
002080*
002090     COMPUTE  WS-LEG-FEE-FACTOR =
002100              1 - (MB40-Leg-Lay-Fee (WS-SUB) / 100).
002110     COMPUTE  WS-LEG-D-UNROUNDED =
002120              WS-TARGET-T /
002130              (MB40-Leg-Lay-Odds (WS-SUB) * WS-LEG-FEE-FACTOR).
002140     COMPUTE  MB40-Leg-Stake (WS-SUB) ROUNDED = WS-LEG-D-UNROUNDED.
002150     ADD      MB40-Leg-Stake (WS-SUB) TO WS-SUM-D.
002160*
002170 DD022-EXIT.
002180     EXIT.
002190*
002200 DD030-CALC-OVERALL-BALANCE.
002210*----------------------------------------------------------------
002220*    Main-bet-wins balance, per type, using the rounded stakes.
002230*----------------------------------------------------------------
002240*
002250     EVALUATE TRUE
002260         WHEN     MB40-Type-Normal OR MB40-Type-Reimb
002270                  COMPUTE  MB40-Overall-Balance ROUNDED =
002280                           (MB40-Back-Stake *
002290                            (MB40-Back-Odds * WS-FEE-FACTOR - 1))
002300                           - WS-SUM-D
002310         WHEN     MB40-Type-Freebet
002320                  COMPUTE  MB40-Overall-Balance ROUNDED =
002330                           WS-TARGET-T - WS-SUM-D
002340         WHEN     MB40-Type-Rollover
002350                  COMPUTE  MB40-Overall-Balance ROUNDED =
002360                           WS-TARGET-T - MB40-Back-Stake - WS-SUM-D
002370     END-EVALUATE.
002380*
002390 DD030-EXIT.
002400     EXIT.
002410*
