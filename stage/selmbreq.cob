000100*
000110* 09/01/26 vbc - Created.
000120*
000130     select   MB-Request-File   assign       MB-Req-Name
000140                                 organization sequential
000150                                 status       MB-Req-Status.
000160*
