000100*================================================================
000110*
000120*  Record Definition For MB Error File
000130*
000140*================================================================
000150*  File size 120 bytes.
000160*
000170* 09/01/26 vbc - Created.
000180*
000190 01  MB-Error-Record.
000200     03  ERR-Req-Id             pic x(8).
000210     03  ERR-Code               pic x(4).
000220     03  ERR-Message            pic x(60).
000230     03  filler                 pic x(48).
000240*
