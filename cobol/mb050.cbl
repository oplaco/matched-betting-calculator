000100*================================================================
000110*                                                                *
000120*      Matched Betting - Accumulated Back/Lay Calculator        *
000130*                                                                *
000140*================================================================
000150*
000160 IDENTIFICATION           DIVISION.
000170*----------------------------------------------------------------
000180*
000190 PROGRAM-ID.              MB050.
000200*
000210 AUTHOR.                  D P Saunders.
000220*
000230 INSTALLATION.            Hallworth Business Systems Ltd, Reading.
000240*
000250 DATE-WRITTEN.            03/04/1992.
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.                Confidential.  Property of Hallworth
000300*                         Business Systems Ltd.  Not to be
000310*                         disclosed outside the Settlement
000320*                         Bureau without the written consent of
000330*                         the Systems Manager.
000340*
000350*----------------------------------------------------------------
000360* Remarks.
000370*     Lays off a combination ("accumulator") bet of up to eight
000380*     legs, one lay bet per leg, so that the settlement is equal
000390*     whichever leg loses first or the whole combination comes
000400*     in.  Works backward from the last leg - its lay must just
000410*     cover the combination payout - to the first, each earlier
000420*     lay covering the liability of the lay behind it.
000430*
000440*     Only Normal, Freebet and Reimbursement are registered for
000450*     this strategy; Rollover is not (see MB015, rule CFG1) - an
000460*     accumulator is already a single settlement event, there is
000470*     no sensible rollover-completion point mid-combination.
000480*
000490* Called by.               MB020.
000500* Calls.                   None.
000510*----------------------------------------------------------------
000520* Change Log.
000530*
000540* 03/04/1992 dps - 1.00 Written for the combination-bet pilot,
000550*                       four legs maximum, Normal only.
000560* 17/08/1994 dps - 1.01 Added Freebet and Reimbursement.
000570* 22/01/1997 dps - 1.02 Leg table extended from four to eight
000580*                       entries at the trading desk's request.
000590* 08/12/1998 dps - 1.03 Year 2000 readiness review - no change
000600*                       required, no date-sensitive logic here.
000610* 11/02/1999 dps - 1.04 Y2K sign-off recorded, ticket MB-Y2K-09.
000620* 14/11/2007 acw - 1.05 Recurrence now carries the UNROUNDED lay
000630*                       stake from one leg to the next - rounding
000640*                       every leg before using it in the next was
000650*                       drifting the first-leg stake by a few
000660*                       pence on long combinations.
000670* 09/09/2016 acw - 1.06 Common balance corrected for Freebet - the
000680*                       combo stake is not forfeit on a free bet,
000690*                       so the -C term must be dropped.
000700* 21/10/2025 vbc - 1.07 Picked up for the MB system rewrite -
000710*                       comment tidy, no logic change.
000720* 02/03/2026 vbc - 1.08 AA000/EEnnn were each coded as their own
000730*                       SECTION, which PERFORM "runs to the end of
000740*                       the section" on its own without any THRU
000750*                       needed - dropped that habit in favour of
000760*                       plain numbered paragraphs and explicit
000770*                       PERFORM ... THRU ...-EXIT ranges.  Also
000780*                       renamed AA000-EXIT to Main-Exit and changed
000790*                       GOBACK to EXIT PROGRAM, to match the return
000800*                       convention MAPS01/MAPS04/MAPS09 use for a
000810*                       CALLed module.  No change to the formulas.
000820* 09/08/2026 vbc - 1.09 Dropped the MB-UPPER-ALPHA class test and the
000830*                       UPSI-0 switch from SPECIAL-NAMES - an audit
000840*                       of the MB suite found neither was ever
000850*                       tested anywhere in the procedure division.
000860*                       CRT STATUS left in, same as MAPS standard.
000870*
000880*================================================================
000890*
000900 ENVIRONMENT              DIVISION.
000910*----------------------------------------------------------------
000920*
000930 COPY "envdiv.cob".
000940 SPECIAL-NAMES.
000950     CRT STATUS IS COB-CRT-STATUS.
000960*
000970 INPUT-OUTPUT             SECTION.
000980*----------------------------------------------------------------
000990*
001000 DATA                     DIVISION.
001010*----------------------------------------------------------------
001020*
001030 WORKING-STORAGE          SECTION.
001040*----------------------------------------------------------------
001050*
001060 77  PROG-NAME                 PIC X(14) VALUE "MB050 (1.09)".
001070*
001080 01  WS-SUBS.
001090     03  WS-K                  PIC 99         COMP.
001100     03  FILLER                PIC X(8).
001110*
001120 01  WS-CALC-WORK                  COMP-3.
001130     03  WS-FEE-FACTOR         PIC S9V9999.
001140     03  WS-LEG-LAY-FACTOR     PIC S9V9999.
001150     03  WS-COMBINED-ODDS      PIC S9(13)V9999.
001160     03  WS-GROSS-TARGET       PIC S9(13)V9999.
001170     03  WS-L-CURRENT          PIC S9(9)V9999.
001180     03  WS-L-NEXT             PIC S9(9)V9999.
001190     03  FILLER                PIC X(6)       USAGE DISPLAY.
001200*
001210 01  WS-CALC-WORK-TRACE    REDEFINES WS-CALC-WORK.
001220     03  WS-CALC-WORK-X        PIC X(52).
001230*
001240 01  WS-SUBS-TRACE         REDEFINES WS-SUBS.
001250     03  WS-SUBS-X             PIC X(10).
001260*
001270 LINKAGE                  SECTION.
001280*----------------------------------------------------------------
001290*
001300 COPY "wsmb050.cob".
001310*
001320 01  MB050-WS-DUMP         REDEFINES MB050-WS.
001330     03  MB050-WS-DUMP-X       PIC X(325).
001340*
001350 PROCEDURE DIVISION        USING MB050-WS.
001360*================================================================
001370*
001380 AA000-MAIN.
001390*----------------------------------------------------------------
001400*
001410     PERFORM  EE010-CALC-GROSS-TARGET THRU EE010-EXIT.
001420     PERFORM  EE020-CALC-BACKWARD-RECURRENCE THRU EE020-EXIT.
001430     PERFORM  EE030-CALC-COMMON-BALANCE THRU EE030-EXIT.
001440*
001450 Main-Exit.
001460     EXIT PROGRAM.
001470*
001480 EE010-CALC-GROSS-TARGET.
001490*----------------------------------------------------------------
001500*    P = product of the leg back odds.  G is the gross, fee-
001510*    adjusted return the LAST leg's lay must produce.
001520*----------------------------------------------------------------
001530*
001540     MOVE     1 TO WS-COMBINED-ODDS.
001550     PERFORM  EE012-MULTIPLY-ONE-LEG THRU EE012-EXIT
001560              VARYING WS-K FROM 1 BY 1
001570              UNTIL    WS-K > MB50-Leg-Count.
001580*
001590     COMPUTE  WS-FEE-FACTOR = 1 - (MB50-Combo-Fee / 100).
001600*
001610     EVALUATE TRUE
001620         WHEN     MB50-Type-Normal
001630                  COMPUTE  WS-GROSS-TARGET =
001640                           MB50-Combo-Stake * WS-COMBINED-ODDS
001650                           * WS-FEE-FACTOR
001660         WHEN     MB50-Type-Freebet
001670                  COMPUTE  WS-GROSS-TARGET =
001680                           MB50-Combo-Stake * (WS-COMBINED-ODDS - 1)
001690                           * WS-FEE-FACTOR
001700         WHEN     MB50-Type-Reimb
001710                  COMPUTE  WS-GROSS-TARGET =
001720                           (MB50-Combo-Stake * WS-COMBINED-ODDS
001730                            * WS-FEE-FACTOR) - MB50-Reimbursement
001740     END-EVALUATE.
001750*
001760 EE010-EXIT.
001770     EXIT.
001780*
001790 EE012-MULTIPLY-ONE-LEG.
001800*----------------------------------------------------------------
001810*    P = P * this leg's back odds - one factor per call.
001820*----------------------------------------------------------------
001830*
001840     COMPUTE  WS-COMBINED-ODDS =
001850              WS-COMBINED-ODDS * MB50-Leg-Back-Odds (WS-K).
001860*
001870 EE012-EXIT.
001880     EXIT.
001890*
001900 EE020-CALC-BACKWARD-RECURRENCE.
001910*----------------------------------------------------------------
001920*    Solve the last leg first, then work back to leg 1, each
001930*    earlier lay sized to cover the one behind it.  The chain is
001940*    carried forward UNROUNDED; only the published figures and
001950*    the risk are rounded.
001960*----------------------------------------------------------------
001970*
001980     MOVE     MB50-Leg-Count TO WS-K.
001990     COMPUTE  WS-L-CURRENT =
002000              WS-GROSS-TARGET /
002010              (MB50-Leg-Lay-Odds (WS-K)
002020               - (MB50-Leg-Lay-Fee (WS-K) / 100)).
002030     COMPUTE  MB50-Leg-Stake (WS-K) ROUNDED = WS-L-CURRENT.
002040     COMPUTE  MB50-Leg-Risk (WS-K)  ROUNDED =
002050              MB50-Leg-Stake (WS-K) * (MB50-Leg-Lay-Odds (WS-K) - 1).
002060*
002070     PERFORM  EE022-SOLVE-ONE-LEG-BACK THRU EE022-EXIT
002080              VARYING WS-K FROM MB50-Leg-Count - 1 BY -1
002090              UNTIL    WS-K < 1.
002100*
002110 EE020-EXIT.
002120     EXIT.
002130*
002140 EE022-SOLVE-ONE-LEG-BACK.
002150*----------------------------------------------------------------
002160*    One step back along the chain - leg K's lay must just cover
002170*    leg K+1's lay stake, after leg K+1's lay fee.
002180*----------------------------------------------------------------
002190*
002200     MOVE     WS-L-CURRENT TO WS-L-NEXT.
002210     COMPUTE  WS-LEG-LAY-FACTOR =
002220              1 - (MB50-Leg-Lay-Fee (WS-K + 1) / 100).
002230     COMPUTE  WS-L-CURRENT =
002240              WS-L-NEXT * WS-LEG-LAY-FACTOR /
002250              (MB50-Leg-Lay-Odds (WS-K)
002260               - (MB50-Leg-Lay-Fee (WS-K) / 100)).
002270     COMPUTE  MB50-Leg-Stake (WS-K) ROUNDED = WS-L-CURRENT.
002280     COMPUTE  MB50-Leg-Risk (WS-K)  ROUNDED =
002290              MB50-Leg-Stake (WS-K) * (MB50-Leg-Lay-Odds (WS-K) - 1).
002300*
002310 EE022-EXIT.
002320     EXIT.
002330*
002340 EE030-CALC-COMMON-BALANCE.
002350*----------------------------------------------------------------
002360*    Balance for "leg 1 loses, nothing else settles" - the lay on
002370*    leg 1 wins, the combo is dead.  Freebet drops the -C term,
002380*    the stake was never actually at risk.  Uses the UNROUNDED
002390*    leg-1 lay stake left in WS-L-CURRENT by EE020.
002400*----------------------------------------------------------------
002410*
002420     COMPUTE  WS-LEG-LAY-FACTOR = 1 - (MB50-Leg-Lay-Fee (1) / 100).
002430*
002440     EVALUATE TRUE
002450         WHEN     MB50-Type-Freebet
002460                  COMPUTE  MB50-Common-Balance ROUNDED =
002470                           WS-L-CURRENT * WS-LEG-LAY-FACTOR
002480         WHEN     MB50-Type-Normal
002490                  COMPUTE  MB50-Common-Balance ROUNDED =
002500                           (WS-L-CURRENT * WS-LEG-LAY-FACTOR)
002510                           - MB50-Combo-Stake
002520         WHEN     MB50-Type-Reimb
002530                  COMPUTE  MB50-Common-Balance ROUNDED =
002540                           (WS-L-CURRENT * WS-LEG-LAY-FACTOR)
002550                           - MB50-Combo-Stake + MB50-Reimbursement
002560     END-EVALUATE.
002570*
002580 EE030-EXIT.
002590     EXIT.
002600*
