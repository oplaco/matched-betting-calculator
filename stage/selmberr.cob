000100*
000110* 09/01/26 vbc - Created.
000120*
000130     select   MB-Error-File     assign       MB-Err-Name
000140                                 organization sequential
000150                                 status       MB-Err-Status.
000160*
